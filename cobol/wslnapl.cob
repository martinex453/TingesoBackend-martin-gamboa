000100*********************************************
000200*                                           *
000300*  RECORD DEFINITION FOR LOAN SYSTEM       *
000400*      APPLICANT AFFORDABILITY FILE        *
000500*     USES APL-LOAN-ID AS KEY              *
000600*********************************************
000700*  FILE SIZE 40 BYTES.
000800*
000900* THIS FILE IS NOT MAINTAINED BY ANY PROGRAM
001000* IN THIS SUITE - IT IS FED BY WHATEVER
001100* PROCESS GATHERS THE DECLARED INCOME AND
001200* SAVINGS ANSWERS FROM THE APPLICANT AHEAD
001300* OF THE NIGHTLY RUN.
001400*
001500* 04/12/25 LJM - CREATED TO CARRY THE INCOME AND
001600*                SAVINGS-CAPACITY INPUTS THAT LN100
001700*                CANNOT DERIVE FROM LOA-RECORD ALONE.
001800*
001900 01  LN-APL-RECORD.
002000*    FK TO LOA-ID
002100     03  APL-LOAN-ID        PIC 9(9)    COMP.
002200*    DECLARED INCOME
002300     03  APL-MONTH-INCOME   PIC S9(9)V99
002400                            COMP-3.
002500*    SAVINGS BALANCE
002600     03  APL-BALANCE        PIC S9(9)V99
002700                            COMP-3.
002800*    Y/N CONSISTENT SAVING
002900     03  APL-CONSISTENT-SAV PIC X.
003000*    Y/N PERIODIC SAVINGS
003100     03  APL-PERIODIC-SAV   PIC X.
003200*    Y/N SENIORITY BALANCE
003300     03  APL-SENIORITY-BAL  PIC X.
003400*    Y/N RECENT RETIREMENT
003500     03  APL-RECENT-RETIRE  PIC X.
003600     03  FILLER             PIC X(14).
003700*
