000100*********************************************
000200*                                           *
000300*  RECORD DEFINITION FOR LOAN SYSTEM       *
000400*        DOCUMENT VAULT HEADER FILE        *
000500*     USES DOC-ID AS KEY                   *
000600*********************************************
000700*  FILE SIZE 132 BYTES.
000800*
000900* THE RAW BYTES ARE NOT CARRIED HERE - THEY
001000* LIVE ON THE SEPARATE BLOB STREAM COPYBOOK,
001100* WSLNBLB, KEYED BY THE SAME DOC-ID. THIS
001200* RECORD IS THE DIRECTORY ENTRY ONLY.
001300*
001400* 05/12/25 LJM - CREATED.
001500* 10/12/25 LJM - DOC-SIZE ADDED SO LN020 CAN TEST THE
001600*                10 MB CEILING BEFORE IT EVER OPENS
001700*                THE BLOB FILE.
001800*
001900 01  LN-DOC-RECORD.
002000*    SURROGATE ID
002100     03  LN-DOC-ID          PIC 9(9)    COMP.
002200*    FILE NAME
002300     03  LN-DOC-NAME        PIC X(100).
002400*    SIZE IN BYTES
002500     03  LN-DOC-SIZE        PIC 9(9)    COMP.
002600*    OWNING USER, FK
002700     03  LN-DOC-USER-ID     PIC 9(9)    COMP.
002800*    LOAN FK
002900     03  LN-DOC-LOAN-ID     PIC 9(9)    COMP.
003000     03  FILLER             PIC X(4).
003100*
