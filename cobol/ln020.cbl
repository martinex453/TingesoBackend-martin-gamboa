000100*****************************************************************
000200*                                                                *
000300*            DOCUMENT VAULT        MAINTENANCE BATCH            *
000400*         UPLOAD / FIND / LIST / BULK DELETE OF THE LOAN         *
000500*              APPLICATION SUPPORTING DOCUMENT HEADERS          *
000600*                                                                *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*===============================
001100*
001200 PROGRAM-ID.     LN020.
001300*
001400 AUTHOR.         D. K. OYELARAN.
001500 INSTALLATION.   FIDELITY CONSUMER FINANCE - DATA PROCESSING.
001600 DATE-WRITTEN.   11 JUN 1988.
001700 DATE-COMPILED.
001800 SECURITY.       CONFIDENTIAL - AUTHORISED STAFF ONLY.
001900*
002000*    REMARKS.   DOCUMENT VAULT MAINTENANCE BATCH. APPLIES
002100*               UPLOAD, FIND, LIST AND BULK-DELETE TRANSACTIONS
002200*               AGAINST THE DOCUMENT HEADER MASTER. THE RAW
002300*               DOCUMENT BYTES THEMSELVES ARE HELD ON A
002400*               SEPARATE STREAM FILE, DOCBLOB, AND ARE NOT
002500*               CARRIED OR COMPARED BY THIS PROGRAM - A 10 MB
002600*               DOCUMENT WOULD SWAMP THE HEADER FILE IF IT
002700*               TRAVELLED WITH EVERY RECORD.
002800*
002900*    CALLED MODULES.   NONE.
003000*
003100*    FILES USED.
003200*               DOCS.     DOCUMENT HEADER MASTER, IN.
003300*               DOCSOUT.  DOCUMENT HEADER MASTER, UPDATED, OUT.
003400*               DOCTRAN.  VAULT TRANSACTIONS, IN.
003500*               DOCBLOB.  RAW DOCUMENT BYTE STREAM, OUT.
003600*
003700***********************************************************
003800*                  PROGRAM HISTORY
003900***********************************************************
004000*
004100* 11/06/88 DKO - NEW PROGRAM.
004200* 24/02/90 DKO - EMPTY FILE UPLOAD NOW SKIPPED SILENTLY,
004300*                WAS WRONGLY COUNTED AS A REJECTION.
004400* 08/10/92 SMF - OVERSIZE MESSAGE TEXT CORRECTED TO MATCH
004500*                THE WORDING THE FRONT END ACTUALLY SHOWS.
004600* 16/04/97 LJM - LIST BY LOAN NOW REPORTS A COUNT EVEN WHEN
004700*                ZERO DOCUMENTS ARE FOUND, OPS WERE ASKING
004800*                WHETHER THE TRANSACTION HAD BEEN LOST.
004900* 05/02/98 LJM - Y2K READINESS REVIEW - RUN DATE ALREADY
005000*                CARRIED AS CCYYMMDD, NO CHANGE MADE.
005100* 19/11/98 LJM - YEAR 2000 COMPLIANCE SIGN-OFF - NO DATE
005200*                ARITHMETIC IN THIS PROGRAM, NO CHANGE
005300*                REQUIRED.
005400* 27/07/05 DKO - BULK DELETE NOW LOGS EACH DOCUMENT ID AS IT
005500*                IS REMOVED, NOT JUST THE FINAL COUNT.
005600* 30/03/26 LJM - REWORKED FOR THE NEW LOAN ORIGINATION SPECS
005700*                - UPLOAD SIZE CEILING, FIND AND BULK DELETE
005800*                RULES REWRITTEN FROM THE ANALYST PACK.
005900*
006000 ENVIRONMENT             DIVISION.
006100*===============================
006200*
006300 CONFIGURATION           SECTION.
006400 SOURCE-COMPUTER.        IBM-AT.
006500 OBJECT-COMPUTER.        IBM-AT.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     UPSI-1 ON STATUS IS LN020-TEST-SWITCH.
006900*
007000 INPUT-OUTPUT            SECTION.
007100 FILE-CONTROL.
007200     SELECT  DOC-MASTER-FILE   ASSIGN TO "DOCS"
007300             ORGANIZATION IS LINE SEQUENTIAL
007400             FILE STATUS IS WS-DOC-IN-STATUS.
007500     SELECT  DOC-MASTER-OUT    ASSIGN TO "DOCSOUT"
007600             ORGANIZATION IS LINE SEQUENTIAL
007700             FILE STATUS IS WS-DOC-OUT-STATUS.
007800     SELECT  DOC-TRANSACTION-FILE ASSIGN TO "DOCTRAN"
007900             ORGANIZATION IS LINE SEQUENTIAL
008000             FILE STATUS IS WS-DTR-STATUS.
008100     SELECT  DOC-BLOB-FILE     ASSIGN TO "DOCBLOB"
008200             ORGANIZATION IS LINE SEQUENTIAL
008300             FILE STATUS IS WS-BLOB-STATUS.
008400*
008500 DATA                    DIVISION.
008600 FILE                    SECTION.
008700*
008800 FD  DOC-MASTER-FILE.
008900     COPY "WSLNDOC.COB" REPLACING ==LN-DOC-== BY ==DCI-==.
009000*
009100 FD  DOC-MASTER-OUT.
009200     COPY "WSLNDOC.COB" REPLACING ==LN-DOC-== BY ==DCO-==.
009300*
009400 FD  DOC-TRANSACTION-FILE.
009500 01  DTR-RECORD.
009600     03  DTR-TRAN-CODE       PIC X.
009700         88  DTR-UPLOAD              VALUE "U".
009800         88  DTR-FIND                VALUE "F".
009900         88  DTR-LIST                VALUE "L".
010000         88  DTR-BULK-DELETE         VALUE "B".
010100     03  DTR-DOC-ID          PIC 9(9)    COMP.
010200     03  DTR-NAME            PIC X(100).
010300     03  DTR-SIZE            PIC 9(9)    COMP.
010400     03  DTR-USER-ID         PIC 9(9)    COMP.
010500     03  DTR-LOAN-ID         PIC 9(9)    COMP.
010600     03  FILLER              PIC X(10).
010700*
010800 FD  DOC-BLOB-FILE.
010900     COPY "WSLNBLB.COB" REPLACING ==LN-DOC-BLOB-RECORD==
011000                                BY ==BLOB-OUT-RECORD==
011100                         ==LN-BLB-== BY ==BLOB-OUT-==.
011200*
011300 WORKING-STORAGE         SECTION.
011400*-----------------------------
011500 77  PROG-NAME           PIC X(17) VALUE "LN020 (1.0.00)".
011600 77  WS-MAX-DOCS         PIC 9(4)  COMP VALUE 2000.
011700 77  LN-MAX-DOC-BYTES    PIC 9(9)  VALUE 10485760.
011800*
011900*  FILE STATUS AND END OF FILE SWITCHES.
012000*
012100 01  WS-FILE-SWITCHES.
012200     03  WS-DOC-IN-STATUS    PIC XX.
012300     03  WS-DOC-OUT-STATUS   PIC XX.
012400     03  WS-DTR-STATUS       PIC XX.
012500     03  WS-BLOB-STATUS      PIC XX.
012600     03  WS-DTR-EOF-SW       PIC X.
012700         88  DTR-EOF                 VALUE "Y".
012800     03  WS-DOC-FOUND-SW     PIC X.
012900         88  WS-DOC-FOUND            VALUE "Y".
013000         88  WS-DOC-NOT-FOUND        VALUE "N".
013100     03  FILLER              PIC X(05).
013200*
013300*  RUN DATE, FOR THE CONTROL TOTAL HEADING ONLY.
013400*
013500 01  WS-TODAY.
013600     03  WS-TODAY-CC         PIC 99.
013700     03  WS-TODAY-YY         PIC 99.
013800     03  WS-TODAY-MM         PIC 99.
013900     03  WS-TODAY-DD         PIC 99.
014000 01  WS-TODAY-YMD REDEFINES WS-TODAY
014100                         PIC 9(8).
014200*
014300*  A 40 CHARACTER WINDOW ON THE DOCUMENT NAME, USED ONLY TO
014400*  KEEP THE CONSOLE LISTING LINES A READABLE WIDTH.
014500*
014600 01  WS-DOC-NAME-WORK.
014700     03  WS-DOC-NAME-FULL    PIC X(100).
014800 01  WS-DOC-NAME-SHORT REDEFINES
014900                             WS-DOC-NAME-WORK.
015000     03  WS-DOC-NAME-DISP    PIC X(40).
015100     03  FILLER              PIC X(60).
015200*
015300*  RUN CONTROL TOTALS.
015400*
015500 01  WS-CONTROL-COUNTS.
015600     03  WS-TRAN-READ         PIC 9(5)  COMP.
015700     03  WS-UPLOADS-OK        PIC 9(5)  COMP.
015800     03  WS-UPLOADS-EMPTY     PIC 9(5)  COMP.
015900     03  WS-UPLOADS-OVERSIZE  PIC 9(5)  COMP.
016000     03  WS-FINDS-OK          PIC 9(5)  COMP.
016100     03  WS-FINDS-NOT-FOUND   PIC 9(5)  COMP.
016200     03  WS-LIST-REQUESTS     PIC 9(5)  COMP.
016300     03  WS-DOCS-LISTED       PIC 9(5)  COMP.
016400     03  WS-BULK-DELETES      PIC 9(5)  COMP.
016500     03  WS-DOCS-DELETED      PIC 9(5)  COMP.
016600 01  WS-CONTROL-COUNTS-ALT REDEFINES
016700                             WS-CONTROL-COUNTS.
016800     03  WS-ALL-COUNTS        PIC 9(5)  COMP  OCCURS 10.
016900 77  WS-CNT-IDX               PIC 9(2)  COMP.
017000*
017100*  IN MEMORY DOCUMENT HEADER TABLE. A DELETED ROW IS FLAGGED,
017200*  NOT REMOVED, SO 4100 CAN SKIP IT ON THE WAY BACK OUT.
017300*
017400 01  WS-DOC-TABLE.
017500     03  WS-DOC-ENTRY        OCCURS 2000 TIMES
017600                              INDEXED BY DC-IDX.
017700         05  WS-DCT-ID            PIC 9(9)      COMP.
017800         05  WS-DCT-NAME          PIC X(100).
017900         05  WS-DCT-SIZE          PIC 9(9)      COMP.
018000         05  WS-DCT-USER-ID       PIC 9(9)      COMP.
018100         05  WS-DCT-LOAN-ID       PIC 9(9)      COMP.
018200         05  WS-DCT-DELETED-SW    PIC X.
018300             88  WS-DCT-DELETED         VALUE "Y".
018400             88  WS-DCT-ACTIVE          VALUE "N".
018500         05  FILLER               PIC X(05).
018600 77  WS-DOCS-ON-FILE          PIC 9(4)  COMP.
018700 77  WS-LOAN-DOC-COUNT        PIC 9(4)  COMP.
018800*
018900 PROCEDURE               DIVISION.
019000*========================
019100*
019200 0000-MAIN-CONTROL.
019300     PERFORM 1000-INITIALISE THRU 1000-EXIT.
019400     PERFORM 2000-LOAD-DOC-MASTER THRU 2000-EXIT.
019500     PERFORM 3000-PROCESS-ONE-TRANSACTION THRU 3000-EXIT
019600         UNTIL DTR-EOF.
019700     PERFORM 4000-WRITE-DOC-MASTER THRU 4000-EXIT.
019800     PERFORM 9100-DISPLAY-CONTROL-TOTALS THRU 9100-EXIT.
019900     PERFORM 9900-TERMINATE THRU 9900-EXIT.
020000     STOP RUN.
020100 0000-EXIT.
020200     EXIT.
020300*
020400 1000-INITIALISE.
020500     PERFORM 1010-ZERO-ONE-COUNT THRU 1010-EXIT
020600         VARYING WS-CNT-IDX FROM 1 BY 1
020700         UNTIL WS-CNT-IDX > 10.
020800     MOVE ZERO TO WS-DOCS-ON-FILE.
020900     OPEN INPUT  DOC-MASTER-FILE DOC-TRANSACTION-FILE.
021000     OPEN OUTPUT DOC-MASTER-OUT DOC-BLOB-FILE.
021100     ACCEPT WS-TODAY-YMD FROM DATE YYYYMMDD.
021200     IF   LN020-TEST-SWITCH
021300          DISPLAY "LN020 - TEST SWITCH UPSI-1 IS ON, LOG "
021400                  "ONLY, RUN CONTINUES NORMALLY"
021500     END-IF.
021600 1000-EXIT.
021700     EXIT.
021800 1010-ZERO-ONE-COUNT.
021900     MOVE ZERO TO WS-ALL-COUNTS (WS-CNT-IDX).
022000 1010-EXIT.
022100     EXIT.
022200*
022300 2000-LOAD-DOC-MASTER.
022400     PERFORM 2100-READ-ONE-DOC THRU 2100-EXIT
022500         UNTIL WS-DOC-IN-STATUS = "10".
022600 2000-EXIT.
022700     EXIT.
022800*
022900 2100-READ-ONE-DOC.
023000     READ DOC-MASTER-FILE
023100         AT END
023200             MOVE "10" TO WS-DOC-IN-STATUS
023300         NOT AT END
023400             ADD 1 TO WS-DOCS-ON-FILE
023500             SET DC-IDX TO WS-DOCS-ON-FILE
023600             MOVE DCI-ID          TO WS-DCT-ID (DC-IDX)
023700             MOVE DCI-NAME        TO WS-DCT-NAME (DC-IDX)
023800             MOVE DCI-SIZE        TO WS-DCT-SIZE (DC-IDX)
023900             MOVE DCI-USER-ID     TO WS-DCT-USER-ID (DC-IDX)
024000             MOVE DCI-LOAN-ID     TO WS-DCT-LOAN-ID (DC-IDX)
024100             SET WS-DCT-ACTIVE (DC-IDX) TO TRUE
024200     END-READ.
024300 2100-EXIT.
024400     EXIT.
024500*
024600*  ONE TRANSACTION READ AND DISPATCHED PER CALL.
024700*
024800 3000-PROCESS-ONE-TRANSACTION.
024900     READ DOC-TRANSACTION-FILE
025000         AT END
025100             SET DTR-EOF TO TRUE
025200         NOT AT END
025300             ADD 1 TO WS-TRAN-READ
025400             IF   DTR-UPLOAD
025500                  PERFORM 3100-UPLOAD-DOCUMENT THRU 3100-EXIT
025600             ELSE
025700             IF   DTR-FIND
025800                  PERFORM 3200-FIND-USER-DOCUMENT THRU 3200-EXIT
025900             ELSE
026000             IF   DTR-LIST
026100                  PERFORM 3300-LIST-LOAN-DOCUMENTS THRU 3300-EXIT
026200             ELSE
026300             IF   DTR-BULK-DELETE
026400                  PERFORM 3400-DELETE-LOAN-DOCUMENTS
026500                      THRU 3400-EXIT
026600             ELSE
026700                  DISPLAY "LN020 - UNKNOWN TRAN CODE "
026800                          DTR-TRAN-CODE
026900             END-IF
027000             END-IF
027100             END-IF
027200             END-IF
027300     END-READ.
027400 3000-EXIT.
027500     EXIT.
027600*
027700*  UPLOAD - EMPTY IS A SILENT NO-OP, OVERSIZE IS REJECTED WITH
027800*  THE EXACT WORDING THE FRONT END SHOWS, ELSE A NEW ROW IS
027900*  APPENDED TO THE HEADER TABLE AND A PLACEHOLDER ROW GOES TO
028000*  THE BLOB STREAM - THE BYTES THEMSELVES ARE NOT CARRIED
028100*  THROUGH WORKING STORAGE BY THIS BATCH, ONLY WRITTEN STRAIGHT
028200*  ACROSS TO THE STREAM FILE.
028300*
028400 3100-UPLOAD-DOCUMENT.
028500     IF   DTR-SIZE = ZERO
028600          ADD 1 TO WS-UPLOADS-EMPTY
028700     ELSE
028800     IF   DTR-SIZE > LN-MAX-DOC-BYTES
028900          ADD 1 TO WS-UPLOADS-OVERSIZE
029000          DISPLAY "El archivo es demasiado grande. Tama"
029100                  "ño máximo permitido es 10 MB."
029200     ELSE
029300          ADD 1 TO WS-DOCS-ON-FILE
029400          SET DC-IDX TO WS-DOCS-ON-FILE
029500          MOVE DTR-DOC-ID    TO WS-DCT-ID (DC-IDX)
029600          MOVE DTR-NAME      TO WS-DCT-NAME (DC-IDX)
029700          MOVE DTR-SIZE      TO WS-DCT-SIZE (DC-IDX)
029800          MOVE DTR-USER-ID   TO WS-DCT-USER-ID (DC-IDX)
029900          MOVE DTR-LOAN-ID   TO WS-DCT-LOAN-ID (DC-IDX)
030000          SET WS-DCT-ACTIVE (DC-IDX) TO TRUE
030100          MOVE DTR-DOC-ID    TO BLOB-OUT-DOC-ID
030200          MOVE SPACES        TO BLOB-OUT-DOC-BYTES
030300          WRITE BLOB-OUT-RECORD
030400          ADD 1 TO WS-UPLOADS-OK
030500     END-IF
030600     END-IF.
030700 3100-EXIT.
030800     EXIT.
030900*
031000*  FIND - FIRST ACTIVE DOCUMENT MATCHING USER ID AND NAME.
031100*
031200 3200-FIND-USER-DOCUMENT.
031300     SET WS-DOC-NOT-FOUND TO TRUE.
031400     SET DC-IDX TO 1.
031500     SEARCH WS-DOC-ENTRY
031600         AT END
031700             SET WS-DOC-NOT-FOUND TO TRUE
031800         WHEN WS-DCT-ACTIVE (DC-IDX)
031900          AND WS-DCT-USER-ID (DC-IDX) = DTR-USER-ID
032000          AND WS-DCT-NAME (DC-IDX)    = DTR-NAME
032100              SET WS-DOC-FOUND TO TRUE
032200     END-SEARCH.
032300     IF   WS-DOC-FOUND
032400          ADD 1 TO WS-FINDS-OK
032500          MOVE WS-DCT-NAME (DC-IDX) TO WS-DOC-NAME-FULL
032600          DISPLAY "LN020 - FOUND DOC "
032700                  WS-DCT-ID (DC-IDX) " " WS-DOC-NAME-DISP
032800     ELSE
032900          ADD 1 TO WS-FINDS-NOT-FOUND
033000          DISPLAY "LN020 - NO DOCUMENT FOR USER "
033100                  DTR-USER-ID " NAME " DTR-NAME
033200     END-IF.
033300 3200-EXIT.
033400     EXIT.
033500*
033600*  LIST - EVERY ACTIVE DOCUMENT FOR ONE LOAN, COUNT REPORTED
033700*  EVEN WHEN ZERO ARE FOUND.
033800*
033900 3300-LIST-LOAN-DOCUMENTS.
034000     ADD 1 TO WS-LIST-REQUESTS.
034100     MOVE ZERO TO WS-LOAN-DOC-COUNT.
034200     PERFORM 3310-LIST-ONE-IF-MATCH THRU 3310-EXIT
034300         VARYING DC-IDX FROM 1 BY 1
034400         UNTIL DC-IDX > WS-DOCS-ON-FILE.
034500     DISPLAY "LN020 - LOAN " DTR-LOAN-ID
034600             " DOCUMENT COUNT " WS-LOAN-DOC-COUNT.
034700 3300-EXIT.
034800     EXIT.
034900*
035000 3310-LIST-ONE-IF-MATCH.
035100     IF   WS-DCT-ACTIVE (DC-IDX)
035200      AND WS-DCT-LOAN-ID (DC-IDX) = DTR-LOAN-ID
035300          ADD 1 TO WS-LOAN-DOC-COUNT
035400          ADD 1 TO WS-DOCS-LISTED
035500          MOVE WS-DCT-NAME (DC-IDX) TO WS-DOC-NAME-FULL
035600          DISPLAY "LN020 - LISTED DOC "
035700                  WS-DCT-ID (DC-IDX) " " WS-DOC-NAME-DISP
035800     END-IF.
035900 3310-EXIT.
036000     EXIT.
036100*
036200*  BULK DELETE - NO DOCUMENTS FOR THE LOAN SUCCEEDS TRIVIALLY,
036300*  OTHERWISE EVERY MATCHING ROW IS FLAGGED AND LOGGED.
036400*
036500 3400-DELETE-LOAN-DOCUMENTS.
036600     ADD 1 TO WS-BULK-DELETES.
036700     PERFORM 3410-DELETE-ONE-IF-MATCH THRU 3410-EXIT
036800         VARYING DC-IDX FROM 1 BY 1
036900         UNTIL DC-IDX > WS-DOCS-ON-FILE.
037000 3400-EXIT.
037100     EXIT.
037200*
037300 3410-DELETE-ONE-IF-MATCH.
037400     IF   WS-DCT-ACTIVE (DC-IDX)
037500      AND WS-DCT-LOAN-ID (DC-IDX) = DTR-LOAN-ID
037600          SET WS-DCT-DELETED (DC-IDX) TO TRUE
037700          ADD 1 TO WS-DOCS-DELETED
037800          DISPLAY "LN020 - DELETED DOC "
037900                  WS-DCT-ID (DC-IDX)
038000                  " FOR LOAN " DTR-LOAN-ID
038100     END-IF.
038200 3410-EXIT.
038300     EXIT.
038400*
038500*  RE-WRITE THE TABLE, SKIPPING ANY ROW FLAGGED AS DELETED.
038600*
038700 4000-WRITE-DOC-MASTER.
038800     PERFORM 4100-WRITE-ONE-DOC THRU 4100-EXIT
038900         VARYING DC-IDX FROM 1 BY 1
039000         UNTIL DC-IDX > WS-DOCS-ON-FILE.
039100 4000-EXIT.
039200     EXIT.
039300*
039400 4100-WRITE-ONE-DOC.
039500     IF   WS-DCT-ACTIVE (DC-IDX)
039600          MOVE WS-DCT-ID (DC-IDX)       TO DCO-ID
039700          MOVE WS-DCT-NAME (DC-IDX)     TO DCO-NAME
039800          MOVE WS-DCT-SIZE (DC-IDX)     TO DCO-SIZE
039900          MOVE WS-DCT-USER-ID (DC-IDX)  TO DCO-USER-ID
040000          MOVE WS-DCT-LOAN-ID (DC-IDX)  TO DCO-LOAN-ID
040100          WRITE DCO-RECORD
040200     END-IF.
040300 4100-EXIT.
040400     EXIT.
040500*
040600*  END OF RUN CONTROL TOTALS.
040700*
040800 9100-DISPLAY-CONTROL-TOTALS.
040900     DISPLAY " ".
041000     DISPLAY "LN020 - DOCUMENT VAULT BATCH - CONTROL TOTALS".
041100     DISPLAY "RUN DATE ............... " WS-TODAY-YMD.
041200     DISPLAY "TRANSACTIONS READ ...... " WS-TRAN-READ.
041300     DISPLAY "UPLOADS STORED ......... " WS-UPLOADS-OK.
041400     DISPLAY "UPLOADS EMPTY, SKIPPED . " WS-UPLOADS-EMPTY.
041500     DISPLAY "UPLOADS OVERSIZE ....... " WS-UPLOADS-OVERSIZE.
041600     DISPLAY "FINDS MATCHED .......... " WS-FINDS-OK.
041700     DISPLAY "FINDS NOT FOUND ........ " WS-FINDS-NOT-FOUND.
041800     DISPLAY "LIST REQUESTS .......... " WS-LIST-REQUESTS.
041900     DISPLAY "DOCUMENTS LISTED ....... " WS-DOCS-LISTED.
042000     DISPLAY "BULK DELETE REQUESTS ... " WS-BULK-DELETES.
042100     DISPLAY "DOCUMENTS DELETED ...... " WS-DOCS-DELETED.
042200     DISPLAY " ".
042300 9100-EXIT.
042400     EXIT.
042500*
042600 9900-TERMINATE.
042700     CLOSE DOC-MASTER-FILE DOC-MASTER-OUT
042800           DOC-TRANSACTION-FILE DOC-BLOB-FILE.
042900 9900-EXIT.
043000     EXIT.
043100*
