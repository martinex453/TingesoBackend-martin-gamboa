000100*****************************************************************
000200*                                                                *
000300*                LOAN MASTER MAINTENANCE BATCH                  *
000400*        ADD / CHANGE / CHANGE STATUS / DELETE / LOOKUP          *
000500*                                                                *
000600*****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*===============================
001000*
001100 PROGRAM-ID.     LN110.
001200*
001300 AUTHOR.         S. M. FENWICK.
001400 INSTALLATION.   FIDELITY CONSUMER FINANCE - DATA PROCESSING.
001500 DATE-WRITTEN.   14 JAN 1989.
001600 DATE-COMPILED.
001700 SECURITY.       CONFIDENTIAL - AUTHORISED STAFF ONLY.
001800*
001900*    REMARKS.   AD HOC LOAN MASTER MAINTENANCE. APPLIES ADD,
002000*               CHANGE, CHANGE-STATUS AND DELETE TRANSACTIONS
002100*               TO THE LOAN MASTER, AND ANSWERS THE BRANCH
002200*               COUNTER ENQUIRY SCREENS - LOOKUP BY USER (TWO
002300*               COUNTER CONVENTIONS), BY LOAN ID, BY TERM AND
002400*               BY CAPITAL AMOUNT. THE NIGHTLY EVALUATION RUN
002500*               ITSELF IS LN100 - THIS PROGRAM NEVER RE-PRICES
002600*               OR RE-EVALUATES A LOAN, IT ONLY MAINTAINS THE
002700*               MASTER RECORD.
002800*
002900*    CALLED MODULES.   NONE.
003000*
003100*    FILES USED.
003200*               LOANS.    LOAN MASTER, IN.
003300*               LOANSOUT. LOAN MASTER, UPDATED, OUT.
003400*               LOANTRAN. MAINTENANCE TRANSACTIONS, IN.
003500*
003600***********************************************************
003700*                  PROGRAM HISTORY
003800***********************************************************
003900*
004000* 14/01/89 SMF - NEW PROGRAM.
004100* 22/08/91 SMF - CHANGE-STATUS SPLIT OUT OF THE PLAIN CHANGE
004200*                TRANSACTION AFTER THE LOAN OFFICERS ASKED
004300*                FOR A SEPARATE AUDIT TRAIL ON STATUS MOVES.
004400* 30/01/94 DKO - ADD TRANSACTION NO LONGER OVERWRITES A
004500*                CALLER-SUPPLIED MONTHLY FEE WITH ZERO.
004600* 11/03/98 LJM - Y2K READINESS REVIEW - RUN DATE ALREADY
004700*                CARRIED AS CCYYMMDD, NO CHANGE MADE.
004800* 20/11/98 LJM - YEAR 2000 COMPLIANCE SIGN-OFF.
004900* 14/06/03 SMF - DELETE TRANSACTION NOW LOGS AND CONTINUES
005000*                ON AN UNKNOWN LOAN ID INSTEAD OF ABENDING
005100*                THE REST OF THE RUN.
005200* 30/03/26 LJM - REWORKED FOR THE NEW LOAN ORIGINATION SPECS
005300*                - LOOKUP-BY-USER SPLIT INTO THE TWO COUNTER
005400*                CONVENTIONS (NO-RESULT VERSUS EMPTY LIST).
005500* 14/04/26 LJM - ADDED STAND ALONE ENQUIRY TRANSACTIONS FOR
005600*                LOOKUP BY LOAN ID, BY TERM AND BY CAPITAL -
005700*                THE COUNTER SCREENS WERE ASKING FOR THESE
005800*                DIRECTLY INSTEAD OF VIA A FULL USER LOOKUP.
005900*
006000 ENVIRONMENT             DIVISION.
006100*===============================
006200*
006300 CONFIGURATION           SECTION.
006400 SOURCE-COMPUTER.        IBM-AT.
006500 OBJECT-COMPUTER.        IBM-AT.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     CLASS LN-NUMERIC-TEST IS "0" THRU "9".
006900*
007000 INPUT-OUTPUT            SECTION.
007100 FILE-CONTROL.
007200     SELECT  LOAN-MASTER-FILE  ASSIGN TO "LOANS"
007300             ORGANIZATION IS LINE SEQUENTIAL
007400             FILE STATUS IS WS-LOAN-IN-STATUS.
007500     SELECT  LOAN-MASTER-OUT   ASSIGN TO "LOANSOUT"
007600             ORGANIZATION IS LINE SEQUENTIAL
007700             FILE STATUS IS WS-LOAN-OUT-STATUS.
007800     SELECT  LOAN-TRANSACTION-FILE ASSIGN TO "LOANTRAN"
007900             ORGANIZATION IS LINE SEQUENTIAL
008000             FILE STATUS IS WS-LTR-STATUS.
008100*
008200 DATA                    DIVISION.
008300 FILE                    SECTION.
008400*
008500 FD  LOAN-MASTER-FILE.
008600     COPY "WSLNLOA.COB" REPLACING ==LN-LOA-== BY ==LNI-==
008700                         ==LN-TYPE-== BY ==LNI-TYPE-==
008800                         ==LN-STATUS-== BY ==LNI-STATUS-==.
008900*
009000 FD  LOAN-MASTER-OUT.
009100     COPY "WSLNLOA.COB" REPLACING ==LN-LOA-== BY ==LNO-==
009200                         ==LN-TYPE-== BY ==LNO-TYPE-==
009300                         ==LN-STATUS-== BY ==LNO-STATUS-==.
009400*
009500 FD  LOAN-TRANSACTION-FILE.
009600 01  LTR-RECORD.
009700     03  LTR-TRAN-CODE       PIC X.
009800         88  LTR-ADD                 VALUE "A".
009900         88  LTR-CHANGE               VALUE "C".
010000         88  LTR-CHANGE-STATUS        VALUE "S".
010100         88  LTR-DELETE               VALUE "D".
010200         88  LTR-LOOKUP-NORESULT      VALUE "U".
010300         88  LTR-LOOKUP-PLAINLIST     VALUE "P".
010400         88  LTR-LOOKUP-BY-ID         VALUE "I".
010500         88  LTR-LOOKUP-BY-TERM       VALUE "T".
010600         88  LTR-LOOKUP-BY-CAPITAL    VALUE "K".
010700     03  LTR-LOAN-ID         PIC 9(9)    COMP.
010800     03  LTR-USER-ID         PIC 9(9)    COMP.
010900     03  LTR-CAPITAL         PIC S9(9)V99.
011000     03  LTR-TERM            PIC 9(3).
011100     03  LTR-INTEREST        PIC S9(3)V99.
011200     03  LTR-MONTH-FEE       PIC S9(9)V99.
011300     03  LTR-PROP-COST       PIC S9(9)V99.
011400     03  LTR-LOANTYPE        PIC 9.
011500     03  LTR-NEW-STATUS      PIC 9.
011600     03  FILLER              PIC X(10).
011700*
011800 WORKING-STORAGE         SECTION.
011900*-----------------------------
012000 77  PROG-NAME           PIC X(17) VALUE "LN110 (1.0.00)".
012100 77  WS-MAX-LOANS        PIC 9(4)  COMP VALUE 2000.
012200*
012300*  FILE STATUS AND END OF FILE SWITCHES.
012400*
012500 01  WS-FILE-SWITCHES.
012600     03  WS-LOAN-IN-STATUS   PIC XX.
012700     03  WS-LOAN-OUT-STATUS  PIC XX.
012800     03  WS-LTR-STATUS       PIC XX.
012900     03  WS-LTR-EOF-SW       PIC X.
013000         88  LTR-EOF                 VALUE "Y".
013100     03  WS-LOAN-FOUND-SW    PIC X.
013200         88  WS-LOAN-FOUND           VALUE "Y".
013300         88  WS-LOAN-NOT-FOUND       VALUE "N".
013400     03  FILLER              PIC X(05).
013500*
013600*  RUN DATE, FOR THE CONTROL TOTAL HEADING ONLY.
013700*
013800 01  WS-TODAY.
013900     03  WS-TODAY-CC         PIC 99.
014000     03  WS-TODAY-YY         PIC 99.
014100     03  WS-TODAY-MM         PIC 99.
014200     03  WS-TODAY-DD         PIC 99.
014300 01  WS-TODAY-YMD REDEFINES WS-TODAY
014400                         PIC 9(8).
014500*
014600*  LOAN TYPE NAMES, FOR THE ENQUIRY DISPLAY LINES ONLY - NOT
014700*  USED BY ANY ELIGIBILITY TEST, THAT TABLE LIVES IN LN100.
014800*
014900 01  WS-LOANTYPE-NAMES-VALUES.
015000     03  FILLER              PIC X(12) VALUE "FIRST HOME  ".
015100     03  FILLER              PIC X(12) VALUE "SECOND HOME ".
015200     03  FILLER              PIC X(12) VALUE "OTHER PROP  ".
015300     03  FILLER              PIC X(12) VALUE "OTHER       ".
015400 01  WS-LOANTYPE-NAME-TABLE REDEFINES
015500                             WS-LOANTYPE-NAMES-VALUES.
015600     03  WS-LTN-NAME         PIC X(12) OCCURS 4 TIMES.
015700 77  WS-LTN-SUB              PIC 9     COMP.
015800*
015900*  RUN CONTROL TOTALS.
016000*
016100 01  WS-CONTROL-COUNTS.
016200     03  WS-TRAN-READ         PIC 9(5)  COMP.
016300     03  WS-LOANS-ADDED       PIC 9(5)  COMP.
016400     03  WS-LOANS-CHANGED     PIC 9(5)  COMP.
016500     03  WS-STATUS-CHANGES    PIC 9(5)  COMP.
016600     03  WS-LOANS-DELETED     PIC 9(5)  COMP.
016700     03  WS-DELETE-NOT-FOUND  PIC 9(5)  COMP.
016800     03  WS-LOOKUPS-NORESULT  PIC 9(5)  COMP.
016900     03  WS-LOOKUPS-PLAINLIST PIC 9(5)  COMP.
017000     03  WS-LOOKUPS-BY-ID     PIC 9(5)  COMP.
017100     03  WS-LOOKUPS-BY-TERM   PIC 9(5)  COMP.
017200     03  WS-LOOKUPS-BY-CAP    PIC 9(5)  COMP.
017300 01  WS-CONTROL-COUNTS-ALT REDEFINES
017400                             WS-CONTROL-COUNTS.
017500     03  WS-ALL-COUNTS        PIC 9(5)  COMP  OCCURS 11.
017600 77  WS-CNT-IDX               PIC 9(2)  COMP.
017700*
017800*  IN MEMORY LOAN TABLE. A DELETED ROW IS FLAGGED, NOT
017900*  REMOVED, SO 4100 CAN SKIP IT ON THE WAY BACK OUT.
018000*
018100 01  WS-LOAN-TABLE.
018200     03  WS-LNT-ENTRY        OCCURS 2000 TIMES
018300                              INDEXED BY LN-IDX.
018400         05  WS-LNT-ID            PIC 9(9)      COMP.
018500         05  WS-LNT-USER-ID       PIC 9(9)      COMP.
018600         05  WS-LNT-CAPITAL       PIC S9(9)V99.
018700         05  WS-LNT-TERM          PIC 9(3).
018800         05  WS-LNT-INTEREST      PIC S9(3)V99.
018900         05  WS-LNT-MONTH-QUOTE   PIC S9(9)V99.
019000         05  WS-LNT-MONTH-FEE     PIC S9(9)V99.
019100         05  WS-LNT-TOTAL         PIC S9(11)V99.
019200         05  WS-LNT-PROP-COST     PIC S9(9)V99.
019300         05  WS-LNT-LOANTYPE      PIC 9.
019400         05  WS-LNT-STATUS        PIC 9.
019500         05  WS-LNT-DELETED-SW    PIC X.
019600             88  WS-LNT-DELETED         VALUE "Y".
019700             88  WS-LNT-ACTIVE          VALUE "N".
019800         05  FILLER               PIC X(05).
019900 77  WS-LOANS-ON-FILE         PIC 9(4)  COMP.
020000 77  WS-USER-LOAN-COUNT       PIC 9(4)  COMP.
020100*
020200 PROCEDURE               DIVISION.
020300*========================
020400*
020500 0000-MAIN-CONTROL.
020600     PERFORM 1000-INITIALISE THRU 1000-EXIT.
020700     PERFORM 2000-LOAD-LOAN-MASTER THRU 2000-EXIT.
020800     PERFORM 3000-PROCESS-ONE-TRANSACTION THRU 3000-EXIT
020900         UNTIL LTR-EOF.
021000     PERFORM 4000-WRITE-LOAN-MASTER THRU 4000-EXIT.
021100     PERFORM 9100-DISPLAY-CONTROL-TOTALS THRU 9100-EXIT.
021200     PERFORM 9900-TERMINATE THRU 9900-EXIT.
021300     STOP RUN.
021400 0000-EXIT.
021500     EXIT.
021600*
021700 1000-INITIALISE.
021800     PERFORM 1010-ZERO-ONE-COUNT THRU 1010-EXIT
021900         VARYING WS-CNT-IDX FROM 1 BY 1
022000         UNTIL WS-CNT-IDX > 11.
022100     MOVE ZERO TO WS-LOANS-ON-FILE.
022200     OPEN INPUT  LOAN-MASTER-FILE LOAN-TRANSACTION-FILE.
022300     OPEN OUTPUT LOAN-MASTER-OUT.
022400     ACCEPT WS-TODAY-YMD FROM DATE YYYYMMDD.
022500     IF   WS-TODAY-YMD IS NOT LN-NUMERIC-TEST
022600          DISPLAY "LN110 - WARNING, SYSTEM DATE NOT NUMERIC, "
022700                  "LOG ONLY, RUN CONTINUES"
022800     END-IF.
022900 1000-EXIT.
023000     EXIT.
023100 1010-ZERO-ONE-COUNT.
023200     MOVE ZERO TO WS-ALL-COUNTS (WS-CNT-IDX).
023300 1010-EXIT.
023400     EXIT.
023500*
023600 2000-LOAD-LOAN-MASTER.
023700     PERFORM 2100-READ-ONE-LOAN THRU 2100-EXIT
023800         UNTIL WS-LOAN-IN-STATUS = "10".
023900 2000-EXIT.
024000     EXIT.
024100*
024200 2100-READ-ONE-LOAN.
024300     READ LOAN-MASTER-FILE
024400         AT END
024500             MOVE "10" TO WS-LOAN-IN-STATUS
024600         NOT AT END
024700             ADD 1 TO WS-LOANS-ON-FILE
024800             SET LN-IDX TO WS-LOANS-ON-FILE
024900             MOVE LNI-ID          TO WS-LNT-ID (LN-IDX)
025000             MOVE LNI-USER-ID     TO WS-LNT-USER-ID (LN-IDX)
025100             MOVE LNI-CAPITAL     TO WS-LNT-CAPITAL (LN-IDX)
025200             MOVE LNI-TERM        TO WS-LNT-TERM (LN-IDX)
025300             MOVE LNI-INTEREST    TO WS-LNT-INTEREST (LN-IDX)
025400             MOVE LNI-MONTH-QUOTE TO WS-LNT-MONTH-QUOTE (LN-IDX)
025500             MOVE LNI-MONTH-FEE   TO WS-LNT-MONTH-FEE (LN-IDX)
025600             MOVE LNI-TOTAL       TO WS-LNT-TOTAL (LN-IDX)
025700             MOVE LNI-PROP-COST   TO WS-LNT-PROP-COST (LN-IDX)
025800             MOVE LNI-LOANTYPE    TO WS-LNT-LOANTYPE (LN-IDX)
025900             MOVE LNI-STATUS      TO WS-LNT-STATUS (LN-IDX)
026000             SET WS-LNT-ACTIVE (LN-IDX) TO TRUE
026100     END-READ.
026200 2100-EXIT.
026300     EXIT.
026400*
026500*  ONE TRANSACTION READ AND DISPATCHED PER CALL.
026600*
026700 3000-PROCESS-ONE-TRANSACTION.
026800     READ LOAN-TRANSACTION-FILE
026900         AT END
027000             SET LTR-EOF TO TRUE
027100         NOT AT END
027200             ADD 1 TO WS-TRAN-READ
027300             IF   LTR-ADD
027400                  PERFORM 3100-ADD-LOAN THRU 3100-EXIT
027500             ELSE
027600             IF   LTR-CHANGE
027700                  PERFORM 3200-CHANGE-LOAN THRU 3200-EXIT
027800             ELSE
027900             IF   LTR-CHANGE-STATUS
028000                  PERFORM 3250-UPDATE-LOAN-STATE THRU 3250-EXIT
028100             ELSE
028200             IF   LTR-DELETE
028300                  PERFORM 3300-DELETE-LOAN THRU 3300-EXIT
028400             ELSE
028500             IF   LTR-LOOKUP-NORESULT
028600                  PERFORM 3400-LOOKUP-LOANS-BY-USER
028700                      THRU 3400-EXIT
028800             ELSE
028900             IF   LTR-LOOKUP-PLAINLIST
029000                  PERFORM 3450-LOOKUP-LOAN-BY-USER-LIST
029100                      THRU 3450-EXIT
029200             ELSE
029300             IF   LTR-LOOKUP-BY-ID
029400                  PERFORM 3220-LOOKUP-BY-ID THRU 3220-EXIT
029500             ELSE
029600             IF   LTR-LOOKUP-BY-TERM
029700                  PERFORM 3230-LOOKUP-BY-TERM THRU 3230-EXIT
029800             ELSE
029900             IF   LTR-LOOKUP-BY-CAPITAL
030000                  PERFORM 3240-LOOKUP-BY-CAPITAL THRU 3240-EXIT
030100             ELSE
030200                  DISPLAY "LN110 - UNKNOWN TRAN CODE "
030300                          LTR-TRAN-CODE
030400             END-IF
030500             END-IF
030600             END-IF
030700             END-IF
030800             END-IF
030900             END-IF
031000             END-IF
031100             END-IF
031200             END-IF
031300     END-READ.
031400 3000-EXIT.
031500     EXIT.
031600*
031700*  ADD - A ZERO LOAN ID ON THE TRANSACTION IS TREATED AS THE
031800*  NO-LOAN CASE AND REJECTED. A NONZERO FEE SUPPLIED BY THE
031900*  CALLER IS KEPT AS GIVEN - THE BATCH NEVER SYNTHESISES A
032000*  FEE OF ITS OWN HERE, A MONTHLY FEE SCHEDULE IS NOT YET
032100*  LIVE.
032200*
032300 3100-ADD-LOAN.
032400     IF   LTR-LOAN-ID = ZERO
032500          DISPLAY "LN110 - ADD REJECTED, NO LOAN ID SUPPLIED"
032600     ELSE
032700          ADD 1 TO WS-LOANS-ON-FILE
032800          SET LN-IDX TO WS-LOANS-ON-FILE
032900          MOVE LTR-LOAN-ID      TO WS-LNT-ID (LN-IDX)
033000          MOVE LTR-USER-ID      TO WS-LNT-USER-ID (LN-IDX)
033100          MOVE LTR-CAPITAL      TO WS-LNT-CAPITAL (LN-IDX)
033200          MOVE LTR-TERM         TO WS-LNT-TERM (LN-IDX)
033300          MOVE LTR-INTEREST     TO WS-LNT-INTEREST (LN-IDX)
033400          MOVE ZERO             TO WS-LNT-MONTH-QUOTE (LN-IDX)
033500          MOVE LTR-MONTH-FEE    TO WS-LNT-MONTH-FEE (LN-IDX)
033600          MOVE ZERO             TO WS-LNT-TOTAL (LN-IDX)
033700          MOVE LTR-PROP-COST    TO WS-LNT-PROP-COST (LN-IDX)
033800          MOVE LTR-LOANTYPE     TO WS-LNT-LOANTYPE (LN-IDX)
033900          MOVE 1                TO WS-LNT-STATUS (LN-IDX)
034000          SET WS-LNT-ACTIVE (LN-IDX) TO TRUE
034100          ADD 1 TO WS-LOANS-ADDED
034200          MOVE LTR-LOANTYPE     TO WS-LTN-SUB
034300          DISPLAY "LN110 - ADDED LOAN " LTR-LOAN-ID
034400                  " TYPE " WS-LTN-NAME (WS-LTN-SUB)
034500     END-IF.
034600 3100-EXIT.
034700     EXIT.
034800*
034900*  CHANGE - SAVE AS GIVEN, NO UNIQUENESS OR STATE CHECK. AN
035000*  UNKNOWN LOAN ID IS SIMPLY APPENDED, THE SAME UPSERT RULE
035100*  LN010 APPLIES TO A USER CHANGE TRANSACTION.
035200*
035300 3200-CHANGE-LOAN.
035400     PERFORM 3210-FIND-LOAN-BY-ID THRU 3210-EXIT.
035500     IF   WS-LOAN-NOT-FOUND
035600          ADD 1 TO WS-LOANS-ON-FILE
035700          SET LN-IDX TO WS-LOANS-ON-FILE
035800          MOVE LTR-LOAN-ID TO WS-LNT-ID (LN-IDX)
035900          MOVE 1           TO WS-LNT-STATUS (LN-IDX)
036000          SET WS-LNT-ACTIVE (LN-IDX) TO TRUE
036100     END-IF.
036200     MOVE LTR-USER-ID      TO WS-LNT-USER-ID (LN-IDX)
036300     MOVE LTR-CAPITAL      TO WS-LNT-CAPITAL (LN-IDX)
036400     MOVE LTR-TERM         TO WS-LNT-TERM (LN-IDX)
036500     MOVE LTR-INTEREST     TO WS-LNT-INTEREST (LN-IDX)
036600     MOVE LTR-MONTH-FEE    TO WS-LNT-MONTH-FEE (LN-IDX)
036700     MOVE LTR-PROP-COST    TO WS-LNT-PROP-COST (LN-IDX)
036800     MOVE LTR-LOANTYPE     TO WS-LNT-LOANTYPE (LN-IDX)
036900     ADD 1 TO WS-LOANS-CHANGED.
037000 3200-EXIT.
037100     EXIT.
037200*
037300 3210-FIND-LOAN-BY-ID.
037400     SET WS-LOAN-NOT-FOUND TO TRUE.
037500     SET LN-IDX TO 1.
037600     SEARCH WS-LNT-ENTRY
037700         AT END
037800             SET WS-LOAN-NOT-FOUND TO TRUE
037900         WHEN WS-LNT-ACTIVE (LN-IDX)
038000          AND WS-LNT-ID (LN-IDX) = LTR-LOAN-ID
038100              SET WS-LOAN-FOUND TO TRUE
038200     END-SEARCH.
038300 3210-EXIT.
038400     EXIT.
038500*
038600*  STAND ALONE ENQUIRY BY LOAN ID - SAME SEARCH AS 3210
038700*  BUT DISPLAYED AS A DIRECT ANSWER TO AN ENQUIRY
038800*  TRANSACTION RATHER THAN USED AS AN ADD/CHANGE HELPER.
038900*
039000 3220-LOOKUP-BY-ID.
039100     PERFORM 3210-FIND-LOAN-BY-ID THRU 3210-EXIT.
039200     ADD 1 TO WS-LOOKUPS-BY-ID.
039300     IF   WS-LOAN-FOUND
039400          DISPLAY "LN110 - LOAN " LTR-LOAN-ID
039500                  " USER " WS-LNT-USER-ID (LN-IDX)
039600                  " CAPITAL " WS-LNT-CAPITAL (LN-IDX)
039700                  " STATUS " WS-LNT-STATUS (LN-IDX)
039800     ELSE
039900          DISPLAY "LN110 - NO RESULT FOR LOAN ID "
040000                  LTR-LOAN-ID
040100     END-IF.
040200 3220-EXIT.
040300     EXIT.
040400*
040500*  ENQUIRY BY TERM - EVERY LOAN ON FILE RUNNING THE SAME
040600*  NUMBER OF YEARS AS THE TRANSACTION. A PLAIN LIST, LIKE
040700*  3450 - EMPTY IS A VALID ANSWER, NOT A FAILURE.
040800*
040900 3230-LOOKUP-BY-TERM.
041000     ADD 1 TO WS-LOOKUPS-BY-TERM.
041100     MOVE ZERO TO WS-USER-LOAN-COUNT.
041200     PERFORM 3235-TERM-ONE-IF-MATCH THRU 3235-EXIT
041300         VARYING LN-IDX FROM 1 BY 1
041400         UNTIL LN-IDX > WS-LOANS-ON-FILE.
041500     DISPLAY "LN110 - " WS-USER-LOAN-COUNT
041600             " LOAN(S) AT TERM " LTR-TERM.
041700 3230-EXIT.
041800     EXIT.
041900*
042000 3235-TERM-ONE-IF-MATCH.
042100     IF   WS-LNT-ACTIVE (LN-IDX)
042200      AND WS-LNT-TERM (LN-IDX) = LTR-TERM
042300          ADD 1 TO WS-USER-LOAN-COUNT
042400          DISPLAY "LN110 - LOAN " WS-LNT-ID (LN-IDX)
042500                  " AT TERM " LTR-TERM
042600     END-IF.
042700 3235-EXIT.
042800     EXIT.
042900*
043000*  ENQUIRY BY CAPITAL - EVERY LOAN ON FILE FOR EXACTLY THE
043100*  REQUESTED PRINCIPAL AMOUNT. A PLAIN LIST, LIKE 3230.
043200*
043300 3240-LOOKUP-BY-CAPITAL.
043400     ADD 1 TO WS-LOOKUPS-BY-CAP.
043500     MOVE ZERO TO WS-USER-LOAN-COUNT.
043600     PERFORM 3245-CAP-ONE-IF-MATCH THRU 3245-EXIT
043700         VARYING LN-IDX FROM 1 BY 1
043800         UNTIL LN-IDX > WS-LOANS-ON-FILE.
043900     DISPLAY "LN110 - " WS-USER-LOAN-COUNT
044000             " LOAN(S) AT CAPITAL " LTR-CAPITAL.
044100 3240-EXIT.
044200     EXIT.
044300*
044400 3245-CAP-ONE-IF-MATCH.
044500     IF   WS-LNT-ACTIVE (LN-IDX)
044600      AND WS-LNT-CAPITAL (LN-IDX) = LTR-CAPITAL
044700          ADD 1 TO WS-USER-LOAN-COUNT
044800          DISPLAY "LN110 - LOAN " WS-LNT-ID (LN-IDX)
044900                  " AT CAPITAL " LTR-CAPITAL
045000     END-IF.
045100 3245-EXIT.
045200     EXIT.
045300*
045400*  CHANGE STATUS - A STATE CHANGE TRANSACTION OVERWRITES
045500*  THE STATUS FIELD ONLY, EVERY OTHER FIELD IS LEFT AS LAST
045600*  WRITTEN. A LOAN ID NOT ON FILE IS A NO-OP, LOGGED, NOT
045700*  AN ABEND.
045800*
045900 3250-UPDATE-LOAN-STATE.
046000     PERFORM 3210-FIND-LOAN-BY-ID THRU 3210-EXIT.
046100     IF   WS-LOAN-FOUND
046200          MOVE LTR-NEW-STATUS TO WS-LNT-STATUS (LN-IDX)
046300          ADD 1 TO WS-STATUS-CHANGES
046400          DISPLAY "LN110 - LOAN " LTR-LOAN-ID
046500                  " STATUS NOW " LTR-NEW-STATUS
046600     ELSE
046700          DISPLAY "LN110 - STATUS CHANGE REJECTED, LOAN "
046800                  LTR-LOAN-ID " NOT ON FILE"
046900     END-IF.
047000 3250-EXIT.
047100     EXIT.
047200*
047300*  DELETE - LOG AND CONTINUE ON AN UNKNOWN ID, NEVER STOP
047400*  THE REST OF THE RUN FOR ONE BAD TRANSACTION.
047500*
047600 3300-DELETE-LOAN.
047700     PERFORM 3210-FIND-LOAN-BY-ID THRU 3210-EXIT.
047800     IF   WS-LOAN-FOUND
047900          SET WS-LNT-DELETED (LN-IDX) TO TRUE
048000          ADD 1 TO WS-LOANS-DELETED
048100          DISPLAY "LN110 - DELETED LOAN " LTR-LOAN-ID
048200     ELSE
048300          ADD 1 TO WS-DELETE-NOT-FOUND
048400          DISPLAY "LN110 - DELETE FAILED, LOAN " LTR-LOAN-ID
048500                  " NOT ON FILE"
048600     END-IF.
048700 3300-EXIT.
048800     EXIT.
048900*
049000*  LOOKUP, NO-RESULT CONVENTION - ZERO LOANS FOR THE USER IS
049100*  REPORTED THE SAME WHETHER THE USER HOLDS NONE OR THE USER
049200*  ID ITSELF IS BOGUS - THIS LOOKUP CANNOT TELL THEM APART.
049300*
049400 3400-LOOKUP-LOANS-BY-USER.
049500     MOVE ZERO TO WS-USER-LOAN-COUNT.
049600     PERFORM 3410-COUNT-ONE-IF-MATCH THRU 3410-EXIT
049700         VARYING LN-IDX FROM 1 BY 1
049800         UNTIL LN-IDX > WS-LOANS-ON-FILE.
049900     IF   WS-USER-LOAN-COUNT = ZERO
050000          ADD 1 TO WS-LOOKUPS-NORESULT
050100          DISPLAY "LN110 - NO RESULT FOR USER " LTR-USER-ID
050200     ELSE
050300          DISPLAY "LN110 - USER " LTR-USER-ID
050400                  " HOLDS " WS-USER-LOAN-COUNT " LOAN(S)"
050500     END-IF.
050600 3400-EXIT.
050700     EXIT.
050800*
050900 3410-COUNT-ONE-IF-MATCH.
051000     IF   WS-LNT-ACTIVE (LN-IDX)
051100      AND WS-LNT-USER-ID (LN-IDX) = LTR-USER-ID
051200          ADD 1 TO WS-USER-LOAN-COUNT
051300          DISPLAY "LN110 - LOAN " WS-LNT-ID (LN-IDX)
051400                  " FOR USER " LTR-USER-ID
051500     END-IF.
051600 3410-EXIT.
051700     EXIT.
051800*
051900*  LOOKUP, PLAIN LIST CONVENTION - THIS LOOKUP ALWAYS
052000*  SUCCEEDS, EVEN WHEN THE LIST IT RETURNS IS EMPTY.
052100*
052200 3450-LOOKUP-LOAN-BY-USER-LIST.
052300     ADD 1 TO WS-LOOKUPS-PLAINLIST.
052400     MOVE ZERO TO WS-USER-LOAN-COUNT.
052500     PERFORM 3410-COUNT-ONE-IF-MATCH THRU 3410-EXIT
052600         VARYING LN-IDX FROM 1 BY 1
052700         UNTIL LN-IDX > WS-LOANS-ON-FILE.
052800     DISPLAY "LN110 - PLAIN LIST FOR USER " LTR-USER-ID
052900             " COUNT " WS-USER-LOAN-COUNT.
053000 3450-EXIT.
053100     EXIT.
053200*
053300*  RE-WRITE THE TABLE, SKIPPING ANY ROW FLAGGED AS DELETED.
053400*
053500 4000-WRITE-LOAN-MASTER.
053600     PERFORM 4100-WRITE-ONE-LOAN THRU 4100-EXIT
053700         VARYING LN-IDX FROM 1 BY 1
053800         UNTIL LN-IDX > WS-LOANS-ON-FILE.
053900 4000-EXIT.
054000     EXIT.
054100*
054200 4100-WRITE-ONE-LOAN.
054300     IF   WS-LNT-ACTIVE (LN-IDX)
054400          MOVE WS-LNT-ID (LN-IDX)          TO LNO-ID
054500          MOVE WS-LNT-USER-ID (LN-IDX)     TO LNO-USER-ID
054600          MOVE WS-LNT-CAPITAL (LN-IDX)     TO LNO-CAPITAL
054700          MOVE WS-LNT-TERM (LN-IDX)        TO LNO-TERM
054800          MOVE WS-LNT-INTEREST (LN-IDX)    TO LNO-INTEREST
054900          MOVE WS-LNT-MONTH-QUOTE (LN-IDX) TO LNO-MONTH-QUOTE
055000          MOVE WS-LNT-MONTH-FEE (LN-IDX)   TO LNO-MONTH-FEE
055100          MOVE WS-LNT-TOTAL (LN-IDX)       TO LNO-TOTAL
055200          MOVE WS-LNT-PROP-COST (LN-IDX)   TO LNO-PROP-COST
055300          MOVE WS-LNT-LOANTYPE (LN-IDX)    TO LNO-LOANTYPE
055400          MOVE WS-LNT-STATUS (LN-IDX)      TO LNO-STATUS
055500          WRITE LNO-RECORD
055600     END-IF.
055700 4100-EXIT.
055800     EXIT.
055900*
056000*  END OF RUN CONTROL TOTALS.
056100*
056200 9100-DISPLAY-CONTROL-TOTALS.
056300     DISPLAY " ".
056400     DISPLAY "LN110 - LOAN MAINTENANCE BATCH - CONTROL TOTALS".
056500     DISPLAY "RUN DATE ............... " WS-TODAY-YMD.
056600     DISPLAY "TRANSACTIONS READ ...... " WS-TRAN-READ.
056700     DISPLAY "LOANS ADDED ............ " WS-LOANS-ADDED.
056800     DISPLAY "LOANS CHANGED .......... " WS-LOANS-CHANGED.
056900     DISPLAY "STATUS CHANGES ......... " WS-STATUS-CHANGES.
057000     DISPLAY "LOANS DELETED .......... " WS-LOANS-DELETED.
057100     DISPLAY "DELETE, ID NOT FOUND ... " WS-DELETE-NOT-FOUND.
057200     DISPLAY "LOOKUPS, NO RESULT ..... " WS-LOOKUPS-NORESULT.
057300     DISPLAY "LOOKUPS, PLAIN LIST .... " WS-LOOKUPS-PLAINLIST.
057400     DISPLAY "LOOKUPS, BY LOAN ID .... " WS-LOOKUPS-BY-ID.
057500     DISPLAY "LOOKUPS, BY TERM ....... " WS-LOOKUPS-BY-TERM.
057600     DISPLAY "LOOKUPS, BY CAPITAL .... " WS-LOOKUPS-BY-CAP.
057700     DISPLAY " ".
057800 9100-EXIT.
057900     EXIT.
058000*
058100 9900-TERMINATE.
058200     CLOSE LOAN-MASTER-FILE LOAN-MASTER-OUT
058300           LOAN-TRANSACTION-FILE.
058400 9900-EXIT.
058500     EXIT.
058600*
