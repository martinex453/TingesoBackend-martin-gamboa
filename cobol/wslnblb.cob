000100*********************************************
000200*                                           *
000300*  RECORD DEFINITION FOR THE DOCUMENT       *
000400*      BLOB STREAM FILE (DOC-ID KEYED)      *
000500*                                           *
000600*********************************************
000700* ONE VARIABLE RECORD PER DOCUMENT, WRITTEN
000800* AND READ AS A SINGLE STREAM - KEPT AS ITS
000900* OWN COPYBOOK SO THE 10 MB BYTE FIELD IS
001000* NEVER DRAGGED INTO THE HEADER FILE FDS.
001100*
001200* 05/12/25 LJM - CREATED, SPLIT OUT OF THE
001300*                HEADER COPYBOOK.
001400*
001500 01  LN-DOC-BLOB-RECORD.
001600*    MATCHES DOC-ID ON THE HEADER FILE
001700     03  LN-BLB-DOC-ID      PIC 9(9)    COMP.
001800*    RAW FILE BYTES
001900     03  LN-BLB-DOC-BYTES   PIC X(10485760).
002000*    PAD
002100     03  FILLER             PIC X(4).
002200*
