000100*****************************************************************
000200*                                                                *
000300*            LOAN EVALUATION        NIGHTLY BATCH                *
000400*         RECOMPUTES QUOTE, TOTAL AND STATUS FOR EVERY           *
000500*              LOAN STILL OPEN FOR UNDERWRITING                 *
000600*                                                                *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*===============================
001100*
001200 PROGRAM-ID.     LN100.
001300*
001400 AUTHOR.         R. J. HALPERN.
001500 INSTALLATION.   FIDELITY CONSUMER FINANCE - DATA PROCESSING.
001600 DATE-WRITTEN.   22 SEP 1985.
001700 DATE-COMPILED.
001800 SECURITY.       CONFIDENTIAL - AUTHORISED STAFF ONLY.
001900*
002000*    REMARKS.   NIGHTLY LOAN EVALUATION BATCH. LOADS THE LOAN
002100*               MASTER AND THE APPLICANT AFFORDABILITY FILE,
002200*               RECOMPUTES THE MONTHLY QUOTE AND TOTAL COST FOR
002300*               EVERY LOAN NOT ALREADY FINALISED, APPLIES THE
002400*               INCOME, DEBT, COLLATERAL AND SAVINGS TESTS AND
002500*               WRITES THE NEW LOAN MASTER PLUS A RUN SUMMARY.
002600*
002700*    CALLED MODULES.   NONE.
002800*
002900*    FILES USED.
003000*               LOANS.    LOAN MASTER, IN.
003100*               LOANSOUT. LOAN MASTER, RECOMPUTED, OUT.
003200*               LNAPPL.   APPLICANT AFFORDABILITY PROFILE, IN.
003300*
003400***********************************************************
003500*                  PROGRAM HISTORY
003600***********************************************************
003700*
003800* 22/09/85 RJH - NEW PROGRAM.
003900* 14/03/86 RJH - DEBT TO INCOME CEILING CONFIRMED AT 50 PCT
004000*                BY UNDERWRITING, WAS A PLACEHOLDER OF 60.
004100* 02/11/87 RJH - MAX CAPITAL TABLE CORRECTED FOR LOANTYPE 2,
004200*                WAS READING THE TYPE 1 CEILING BY MISTAKE.
004300* 19/06/89 DKO - SAVINGS CAPACITY NOW VETOES ON RECENT
004400*                RETIREMENT AHEAD OF THE BALANCE TEST.
004500* 07/01/91 DKO - ADDED SKIP COUNTER TO THE RUN SUMMARY, OPS
004600*                WERE ASKING WHY READ COUNT AND PASSED PLUS
004700*                FAILED DID NOT ADD UP ON FINALISED LOANS.
004800* 25/09/93 SMF - QUOTE AND TOTAL OVERFLOW NOW LOGGED AND THE
004900*                LOAN IS CARRIED FORWARD AT ZERO RATHER THAN
005000*                ABENDING THE WHOLE RUN.
005100* 11/02/96 SMF - Y2K READINESS REVIEW - BIRTH AND RUN DATES
005200*                ALREADY CARRIED AS CCYYMMDD, NO CHANGE MADE.
005300* 03/12/98 SMF - YEAR 2000 COMPLIANCE SIGN-OFF - ALL DATE
005400*                FIELDS IN THIS PROGRAM CONFIRMED FOUR-DIGIT
005500*                CENTURY, NO FURTHER CHANGE REQUIRED.
005600* 16/08/02 DKO - APPLICANT TABLE SIZE RAISED TO 2000 ENTRIES,
005700*                1000 WAS BEING EXCEEDED ON THE MARCH RUN.
005800* 29/04/07 RJH - CONVERTED FILE STATUS CHECKS TO USE THE
005900*                SHARED TWO-CHARACTER FIELD, WAS MIXED 9(2).
006000* 30/03/26 LJM - REWORKED FOR THE NEW LOAN ORIGINATION SPECS
006100*                - INCOME, DEBT, MAX CAPITAL AND SAVINGS
006200*                CAPACITY RULES REWRITTEN FROM THE ANALYST
006300*                PACK, CLEAN PASS STATUS MAPPING ADDED.
006400* 14/04/26 LJM - INCOME TO QUOTA NOW GUARDS A ZERO DECLARED
006500*                INCOME THE SAME WAY DEBT TO INCOME ALREADY
006600*                DID, SETS THE CHECK BAD INSTEAD OF DIVIDING
006700*                BY IT. TOTAL REPAYMENT OVERFLOW NOW ZEROES
006800*                THE TOTAL AS WELL AS LOGGING IT, TO MATCH
006900*                WHAT THE QUOTE OVERFLOW BRANCH ALREADY DID
007000*                AND WHAT THE 25/09/93 ENTRY ABOVE PROMISED.
007100*
007200 ENVIRONMENT             DIVISION.
007300*===============================
007400*
007500 CONFIGURATION           SECTION.
007600 SOURCE-COMPUTER.        IBM-AT.
007700 OBJECT-COMPUTER.        IBM-AT.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM
008000     UPSI-0 ON STATUS IS LN100-RERUN-SWITCH.
008100*
008200 INPUT-OUTPUT            SECTION.
008300 FILE-CONTROL.
008400     SELECT  LOAN-MASTER-FILE  ASSIGN TO "LOANS"
008500             ORGANIZATION IS LINE SEQUENTIAL
008600             FILE STATUS IS WS-LOAN-IN-STATUS.
008700     SELECT  LOAN-MASTER-OUT   ASSIGN TO "LOANSOUT"
008800             ORGANIZATION IS LINE SEQUENTIAL
008900             FILE STATUS IS WS-LOAN-OUT-STATUS.
009000     SELECT  APPLICANT-FILE    ASSIGN TO "LNAPPL"
009100             ORGANIZATION IS LINE SEQUENTIAL
009200             FILE STATUS IS WS-APPL-STATUS.
009300*
009400 DATA                    DIVISION.
009500 FILE                    SECTION.
009600*
009700 FD  LOAN-MASTER-FILE.
009800     COPY "WSLNLOA.COB" REPLACING ==LN-LOA-== BY ==LNI-==
009900                         ==LN-TYPE-== BY ==LNI-TYPE-==
010000                         ==LN-STATUS-== BY ==LNI-STATUS-==.
010100*
010200 FD  LOAN-MASTER-OUT.
010300     COPY "WSLNLOA.COB" REPLACING ==LN-LOA-== BY ==LNO-==
010400                         ==LN-TYPE-== BY ==LNO-TYPE-==
010500                         ==LN-STATUS-== BY ==LNO-STATUS-==.
010600*
010700 FD  APPLICANT-FILE.
010800     COPY "WSLNAPL.COB".
010900*
011000 WORKING-STORAGE         SECTION.
011100*-----------------------------
011200 77  PROG-NAME           PIC X(17) VALUE "LN100 (1.0.00)".
011300 77  WS-MAX-LOANS        PIC 9(4)  COMP VALUE 2000.
011400 77  WS-MAX-APPL         PIC 9(4)  COMP VALUE 2000.
011500 77  LN-DTI-CEILING      PIC 9(3)  VALUE 50.
011600*
011700* FILE STATUS AND END OF FILE SWITCHES.
011800*
011900 01  WS-FILE-SWITCHES.
012000     03  WS-LOAN-IN-STATUS   PIC XX.
012100     03  WS-LOAN-OUT-STATUS  PIC XX.
012200     03  WS-APPL-STATUS      PIC XX.
012300     03  WS-LOA-EOF-SW       PIC X.
012400         88  LOA-EOF                 VALUE "Y".
012500     03  WS-APL-EOF-SW       PIC X.
012600         88  APL-EOF                 VALUE "Y".
012700     03  WS-APPL-FOUND-SW    PIC X.
012800         88  WS-APPLICANT-FOUND      VALUE "Y".
012900         88  WS-APPLICANT-NOT-FOUND  VALUE "N".
013000     03  FILLER              PIC X(05).
013100*
013200* RUN DATE, CARRIED BOTH AS CCYYMMDD AND BROKEN DOWN - THE
013300* BREAKDOWN IS ONLY USED FOR THE CONTROL TOTAL HEADING.
013400*
013500 01  WS-TODAY.
013600     03  WS-TODAY-CC         PIC 99.
013700     03  WS-TODAY-YY         PIC 99.
013800     03  WS-TODAY-MM         PIC 99.
013900     03  WS-TODAY-DD         PIC 99.
014000 01  WS-TODAY-YMD REDEFINES WS-TODAY
014100                         PIC 9(8).
014200*
014300* LOAN TO VALUE CEILING TABLE - LOADED ONCE FROM THE LITERAL
014400* VALUES BELOW VIA THE REDEFINES, INDEXED BY LOANTYPE 1-4.
014500*
014600 01  WS-LTV-CEILING-VALUES.
014700     03  FILLER              PIC 9V99  VALUE 0.80.
014800     03  FILLER              PIC 9V99  VALUE 0.60.
014900     03  FILLER              PIC 9V99  VALUE 0.50.
015000     03  FILLER              PIC 9V99  VALUE 0.50.
015100 01  WS-LTV-CEILING-TABLE REDEFINES
015200                             WS-LTV-CEILING-VALUES.
015300     03  WS-LTV-CEILING      PIC 9V99  OCCURS 4.
015400*
015500* RUN CONTROL TOTALS - THE REDEFINES LETS THE ZEROING LOOP IN
015600* 1010 TOUCH ALL FOUR COUNTS WITHOUT FOUR SEPARATE MOVES.
015700*
015800 01  WS-CONTROL-COUNTS.
015900     03  WS-LOANS-READ       PIC 9(5)  COMP.
016000     03  WS-LOANS-SKIPPED    PIC 9(5)  COMP.
016100     03  WS-LOANS-PASSED     PIC 9(5)  COMP.
016200     03  WS-LOANS-FAILED     PIC 9(5)  COMP.
016300 01  WS-CONTROL-COUNTS-ALT REDEFINES
016400                             WS-CONTROL-COUNTS.
016500     03  WS-ALL-COUNTS       PIC 9(5)  COMP  OCCURS 4.
016600 77  WS-CNT-IDX              PIC 9     COMP.
016700*
016800* IN MEMORY LOAN MASTER TABLE, LOADED IN FULL BEFORE THE MAIN
016900* EVALUATION LOOP SO DEBT-TO-INCOME CAN SEE EVERY LOAN THE
017000* APPLICANT ALREADY HOLDS (SEE NOTE ON ORIG-QUOTE BELOW).
017100*
017200 01  WS-LOAN-TABLE.
017300     03  WS-LOAN-ENTRY       OCCURS 2000 TIMES
017400                              INDEXED BY LN-TIDX.
017500         05  WS-LNT-ID            PIC 9(9)      COMP.
017600         05  WS-LNT-USER-ID       PIC 9(9)      COMP.
017700         05  WS-LNT-CAPITAL       PIC S9(9)V99
017800                                  COMP-3.
017900         05  WS-LNT-TERM          PIC 9(3).
018000         05  WS-LNT-INTEREST      PIC S9(3)V99
018100                                  COMP-3.
018200         05  WS-LNT-MONTH-QUOTE   PIC S9(9)V99
018300                                  COMP-3.
018400         05  WS-LNT-ORIG-QUOTE    PIC S9(9)V99
018500                                  COMP-3.
018600         05  WS-LNT-MONTH-FEE     PIC S9(9)V99
018700                                  COMP-3.
018800         05  WS-LNT-TOTAL         PIC S9(11)V99
018900                                  COMP-3.
019000         05  WS-LNT-PROP-COST     PIC S9(9)V99
019100                                  COMP-3.
019200         05  WS-LNT-LOANTYPE      PIC 9.
019300         05  WS-LNT-STATUS        PIC 9.
019400         05  FILLER               PIC X(05).
019500 77  LN-IDX                  PIC 9(4)  COMP.
019600 77  WS-OTH-IDX               PIC 9(4) COMP.
019700*
019800* APPLICANT AFFORDABILITY TABLE, KEYED BY LOAN ID, SEARCHED
019900* ONCE PER LOAN BEING EVALUATED.
020000*
020100 01  WS-APPL-TABLE.
020200     03  WS-APPL-ENTRY       OCCURS 2000 TIMES
020300                              INDEXED BY AP-IDX.
020400         05  WS-APT-LOAN-ID       PIC 9(9)      COMP.
020500         05  WS-APT-INCOME        PIC S9(9)V99
020600                                  COMP-3.
020700         05  WS-APT-BALANCE       PIC S9(9)V99
020800                                  COMP-3.
020900         05  WS-APT-CONSISTENT    PIC X.
021000         05  WS-APT-PERIODIC      PIC X.
021100         05  WS-APT-SENIORITY     PIC X.
021200         05  WS-APT-RETIRED       PIC X.
021300         05  FILLER               PIC X(05).
021400*
021500* WORKING FIELDS FOR THE BUSINESS RULE COMPUTATIONS.
021600*
021700 01  WS-CALC-FIELDS.
021800     03  WS-MONTHLY-RATE      PIC S9V9(6)
021900                              COMP-3.
022000     03  WS-NUM-MONTHS        PIC 9(4)   COMP.
022100     03  WS-RATE-FACTOR       PIC S9(4)V9(6)
022200                              COMP-3.
022300     03  WS-INCOME-RATIO      PIC S9(5)V99
022400                              COMP-3.
022500     03  WS-DEBT-SUM          PIC S9(9)V99
022600                              COMP-3.
022700     03  WS-DEBT-RATIO        PIC S9(5)V99
022800                              COMP-3.
022900     03  WS-LTV-RATIO         PIC S9V9(4)
023000                              COMP-3.
023100     03  WS-MIN-BALANCE       PIC S9(9)V99
023200                              COMP-3.
023300     03  WS-FLAG-COUNT        PIC 9      COMP.
023400     03  WS-SAVING-RATING     PIC 9      COMP.
023500     03  FILLER               PIC X(05).
023600*
023700* ELIGIBILITY SWITCHES, ONE 88 PAIR PER BUSINESS RULE.
023800*
023900 01  WS-ELIGIBILITY-SWITCHES.
024000     03  WS-INCOME-QUOTA-SW   PIC X.
024100         88  WS-INCOME-QUOTA-OK    VALUE "Y".
024200         88  WS-INCOME-QUOTA-BAD   VALUE "N".
024300     03  WS-DEBT-INCOME-SW    PIC X.
024400         88  WS-DEBT-INCOME-OK     VALUE "Y".
024500         88  WS-DEBT-INCOME-BAD    VALUE "N".
024600     03  WS-MAX-CAPITAL-SW    PIC X.
024700         88  WS-MAX-CAPITAL-OK     VALUE "Y".
024800         88  WS-MAX-CAPITAL-BAD    VALUE "N".
024900     03  FILLER               PIC X(05).
025000*
025100 PROCEDURE               DIVISION.
025200*========================
025300*
025400 0000-MAIN-CONTROL.
025500     PERFORM 1000-INITIALISE THRU 1000-EXIT.
025600     PERFORM 2000-LOAD-MASTERS THRU 2000-EXIT.
025700     PERFORM 3000-EVALUATE-ALL-LOANS THRU 3000-EXIT
025800         VARYING LN-IDX FROM 1 BY 1
025900         UNTIL LN-IDX > WS-LOANS-READ.
026000     PERFORM 4000-WRITE-MASTERS THRU 4000-EXIT.
026100     PERFORM 9100-DISPLAY-CONTROL-TOTALS THRU 9100-EXIT.
026200     PERFORM 9900-TERMINATE THRU 9900-EXIT.
026300     STOP RUN.
026400 0000-EXIT.
026500     EXIT.
026600*
026700* OPEN THE FILES, CLEAR THE COUNTERS AND GET TODAYS DATE.
026800*
026900 1000-INITIALISE.
027000     MOVE 1 TO WS-CNT-IDX.
027100     PERFORM 1010-ZERO-ONE-COUNT THRU 1010-EXIT
027200         VARYING WS-CNT-IDX FROM 1 BY 1
027300         UNTIL WS-CNT-IDX > 4.
027400     OPEN INPUT LOAN-MASTER-FILE APPLICANT-FILE.
027500     OPEN OUTPUT LOAN-MASTER-OUT.
027600     ACCEPT WS-TODAY-YMD FROM DATE YYYYMMDD.
027700 1000-EXIT.
027800     EXIT.
027900 1010-ZERO-ONE-COUNT.
028000     MOVE ZERO TO WS-ALL-COUNTS (WS-CNT-IDX).
028100 1010-EXIT.
028200     EXIT.
028300*
028400* LOAD BOTH MASTERS INTO WORKING STORAGE TABLES SO THE DEBT
028500* TO INCOME CHECK CAN SEE EVERY LOAN ON FILE, NOT JUST THE
028600* ONE LOAN CURRENTLY BEING READ.
028700*
028800 2000-LOAD-MASTERS.
028900     PERFORM 2100-READ-ONE-LOAN THRU 2100-EXIT
029000         UNTIL LOA-EOF.
029100     PERFORM 2200-READ-ONE-APPLICANT THRU 2200-EXIT
029200         UNTIL APL-EOF.
029300 2000-EXIT.
029400     EXIT.
029500*
029600 2100-READ-ONE-LOAN.
029700     READ LOAN-MASTER-FILE
029800         AT END
029900             SET LOA-EOF TO TRUE
030000         NOT AT END
030100             ADD 1 TO LN-IDX
030200             MOVE LNI-ID         TO WS-LNT-ID (LN-IDX)
030300             MOVE LNI-USER-ID    TO WS-LNT-USER-ID (LN-IDX)
030400             MOVE LNI-CAPITAL    TO WS-LNT-CAPITAL (LN-IDX)
030500             MOVE LNI-TERM       TO WS-LNT-TERM (LN-IDX)
030600             MOVE LNI-INTEREST   TO WS-LNT-INTEREST (LN-IDX)
030700             MOVE LNI-MONTH-QUOTE
030800                                 TO WS-LNT-MONTH-QUOTE (LN-IDX)
030900             MOVE LNI-MONTH-QUOTE
031000                                 TO WS-LNT-ORIG-QUOTE (LN-IDX)
031100             MOVE LNI-MONTH-FEE  TO WS-LNT-MONTH-FEE (LN-IDX)
031200             MOVE LNI-TOTAL      TO WS-LNT-TOTAL (LN-IDX)
031300             MOVE LNI-PROP-COST  TO WS-LNT-PROP-COST (LN-IDX)
031400             MOVE LNI-LOANTYPE   TO WS-LNT-LOANTYPE (LN-IDX)
031500             MOVE LNI-STATUS     TO WS-LNT-STATUS (LN-IDX)
031600             MOVE LN-IDX         TO WS-LOANS-READ
031700     END-READ.
031800 2100-EXIT.
031900     EXIT.
032000*
032100 2200-READ-ONE-APPLICANT.
032200     READ APPLICANT-FILE
032300         AT END
032400             SET APL-EOF TO TRUE
032500         NOT AT END
032600             SET AP-IDX UP BY 1
032700             MOVE APL-LOAN-ID    TO WS-APT-LOAN-ID (AP-IDX)
032800             MOVE APL-MONTH-INCOME
032900                                 TO WS-APT-INCOME (AP-IDX)
033000             MOVE APL-BALANCE    TO WS-APT-BALANCE (AP-IDX)
033100             MOVE APL-CONSISTENT-SAV
033200                                 TO WS-APT-CONSISTENT (AP-IDX)
033300             MOVE APL-PERIODIC-SAV
033400                                 TO WS-APT-PERIODIC (AP-IDX)
033500             MOVE APL-SENIORITY-BAL
033600                                 TO WS-APT-SENIORITY (AP-IDX)
033700             MOVE APL-RECENT-RETIRE
033800                                 TO WS-APT-RETIRED (AP-IDX)
033900     END-READ.
034000 2200-EXIT.
034100     EXIT.
034200*
034300* ONE PASS OF THE EVALUATION LOOP, CALLED ONCE PER LOAN HELD
034400* IN THE TABLE. SKIPS ANY LOAN ALREADY FINALISED - STATUS 2
034500* APPROVED, 7 REJECTED OR 8 CANCELLED.
034600*
034700 3000-EVALUATE-ALL-LOANS.
034800     IF   WS-LNT-STATUS (LN-IDX) = 2
034900       OR WS-LNT-STATUS (LN-IDX) = 7
035000       OR WS-LNT-STATUS (LN-IDX) = 8
035100          ADD 1 TO WS-LOANS-SKIPPED
035200     ELSE
035300          PERFORM 3100-COMPUTE-MONTH-QUOTE THRU 3100-EXIT
035400          PERFORM 3200-COMPUTE-TOTAL-REPAYMENT THRU 3200-EXIT
035500          PERFORM 3300-FIND-APPLICANT THRU 3300-EXIT
035600          PERFORM 3400-CHECK-INCOME-QUOTA THRU 3400-EXIT
035700          PERFORM 3500-CHECK-DEBT-INCOME THRU 3500-EXIT
035800          PERFORM 3600-CHECK-MAX-CAPITAL THRU 3600-EXIT
035900          PERFORM 3700-CHECK-SAVING-CAPACITY THRU 3700-EXIT
036000          PERFORM 3800-UPDATE-LOAN-STATE THRU 3800-EXIT
036100     END-IF.
036200 3000-EXIT.
036300     EXIT.
036400*
036500* AMORTISED MONTHLY QUOTE - FRENCH/ANNUITY FORMULA. A RATE
036600* FACTOR OF EXACTLY 1 (ZERO INTEREST) IS LEFT AS A ZERO QUOTE
036700* RATHER THAN LETTING THE DIVISION BLOW UP - UNDERWRITING
036800* NEVER ASKED FOR THIS GUARD BUT THE OLD C-BASIC PAYROLL
036900* ROUTINE (WSCALX) TAUGHT US THE HARD WAY TO GUARD A
037000* DENOMINATOR LIKE THIS.
037100*
037200 3100-COMPUTE-MONTH-QUOTE.
037300     COMPUTE WS-MONTHLY-RATE ROUNDED =
037400             WS-LNT-INTEREST (LN-IDX) / 100 / 12.
037500     COMPUTE WS-NUM-MONTHS =
037600             WS-LNT-TERM (LN-IDX) * 12.
037700     COMPUTE WS-RATE-FACTOR ROUNDED =
037800             (1 + WS-MONTHLY-RATE) ** WS-NUM-MONTHS
037900         ON SIZE ERROR
038000             MOVE 1 TO WS-RATE-FACTOR
038100     END-COMPUTE.
038200     IF   WS-RATE-FACTOR = 1
038300          MOVE ZERO TO WS-LNT-MONTH-QUOTE (LN-IDX)
038400     ELSE
038500          COMPUTE WS-LNT-MONTH-QUOTE (LN-IDX) ROUNDED =
038600                  (WS-LNT-CAPITAL (LN-IDX) * WS-MONTHLY-RATE
038700                   * WS-RATE-FACTOR)
038800                  / (WS-RATE-FACTOR - 1)
038900              ON SIZE ERROR
039000                  DISPLAY "LN100 - QUOTE OVERFLOW LOAN "
039100                          WS-LNT-ID (LN-IDX)
039200                  MOVE ZERO TO WS-LNT-MONTH-QUOTE (LN-IDX)
039300          END-COMPUTE
039400     END-IF.
039500 3100-EXIT.
039600     EXIT.
039700*
039800 3200-COMPUTE-TOTAL-REPAYMENT.
039900     COMPUTE WS-LNT-TOTAL (LN-IDX) ROUNDED =
040000             WS-LNT-MONTH-QUOTE (LN-IDX) * WS-NUM-MONTHS
040100         ON SIZE ERROR
040200             DISPLAY "LN100 - TOTAL OVERFLOW LOAN "
040300                     WS-LNT-ID (LN-IDX)
040400             MOVE ZERO TO WS-LNT-TOTAL (LN-IDX)
040500     END-COMPUTE.
040600 3200-EXIT.
040700     EXIT.
040800*
040900* LOCATE THE APPLICANT AFFORDABILITY ROW FOR THIS LOAN - A
041000* PLAIN LINEAR SEARCH, THE TABLE IS NOT HELD IN ANY ORDER.
041100*
041200 3300-FIND-APPLICANT.
041300     SET WS-APPLICANT-NOT-FOUND TO TRUE.
041400     SET AP-IDX TO 1.
041500     SEARCH WS-APPL-ENTRY
041600         AT END
041700             SET WS-APPLICANT-NOT-FOUND TO TRUE
041800         WHEN WS-APT-LOAN-ID (AP-IDX) = WS-LNT-ID (LN-IDX)
041900             SET WS-APPLICANT-FOUND TO TRUE
042000     END-SEARCH.
042100 3300-EXIT.
042200     EXIT.
042300*
042400* INCOME TO QUOTA - ELIGIBLE WHEN QUOTE IS NOT MORE THAN 35
042500* PERCENT OF DECLARED MONTHLY INCOME.
042600*
042700 3400-CHECK-INCOME-QUOTA.
042800     IF   WS-APPLICANT-FOUND
042900          IF   WS-APT-INCOME (AP-IDX) = ZERO
043000               SET WS-INCOME-QUOTA-BAD TO TRUE
043100          ELSE
043200               COMPUTE WS-INCOME-RATIO ROUNDED =
043300                       (WS-LNT-MONTH-QUOTE (LN-IDX)
043400                        / WS-APT-INCOME (AP-IDX)) * 100
043500               IF   WS-INCOME-RATIO NOT > 35
043600                    SET WS-INCOME-QUOTA-OK TO TRUE
043700               ELSE
043800                    SET WS-INCOME-QUOTA-BAD TO TRUE
043900               END-IF
044000          END-IF
044100     ELSE
044200          SET WS-INCOME-QUOTA-BAD TO TRUE
044300     END-IF.
044400 3400-EXIT.
044500     EXIT.
044600*
044700* DEBT TO INCOME - SUMS EVERY OTHER LOAN THIS USER ALREADY
044800* HOLDS (ORIG-QUOTE, THE VALUE ON FILE BEFORE THIS RUN, SO
044900* THE RESULT DOES NOT DEPEND ON TABLE PROCESSING ORDER) AND
045000* COMPARES TO UNDERWRITING'S STANDARD 50 PCT DEBT CEILING.
045100* NO OTHER LOANS AT ALL IS VACUOUSLY ELIGIBLE.
045200*
045300 3500-CHECK-DEBT-INCOME.
045400     MOVE ZERO TO WS-DEBT-SUM.
045500     IF   WS-APPLICANT-FOUND
045600          PERFORM 3510-ADD-OTHER-LOAN THRU 3510-EXIT
045700              VARYING WS-OTH-IDX FROM 1 BY 1
045800              UNTIL WS-OTH-IDX > WS-LOANS-READ
045900          IF   WS-APT-INCOME (AP-IDX) = ZERO
046000               SET WS-DEBT-INCOME-BAD TO TRUE
046100          ELSE
046200               COMPUTE WS-DEBT-RATIO ROUNDED =
046300                       (WS-DEBT-SUM / WS-APT-INCOME (AP-IDX))
046400                       * 100
046500               IF   WS-DEBT-RATIO NOT > LN-DTI-CEILING
046600                    SET WS-DEBT-INCOME-OK TO TRUE
046700               ELSE
046800                    SET WS-DEBT-INCOME-BAD TO TRUE
046900               END-IF
047000          END-IF
047100     ELSE
047200          SET WS-DEBT-INCOME-BAD TO TRUE
047300     END-IF.
047400 3500-EXIT.
047500     EXIT.
047600*
047700 3510-ADD-OTHER-LOAN.
047800     IF   WS-OTH-IDX NOT = LN-IDX
047900      AND WS-LNT-USER-ID (WS-OTH-IDX) =
048000          WS-LNT-USER-ID (LN-IDX)
048100          ADD WS-LNT-ORIG-QUOTE (WS-OTH-IDX) TO WS-DEBT-SUM
048200     END-IF.
048300 3510-EXIT.
048400     EXIT.
048500*
048600* MAX CAPITAL / LOAN TO VALUE - CEILING TAKEN FROM THE TABLE
048700* BUILT AT THE TOP OF WORKING STORAGE, BY LOANTYPE 1 THRU 4.
048800* ANY OTHER LOANTYPE VALUE IS ALWAYS INELIGIBLE.
048900*
049000 3600-CHECK-MAX-CAPITAL.
049100     IF   WS-LNT-LOANTYPE (LN-IDX) < 1
049200       OR WS-LNT-LOANTYPE (LN-IDX) > 4
049300          SET WS-MAX-CAPITAL-BAD TO TRUE
049400     ELSE
049500          IF   WS-LNT-PROP-COST (LN-IDX) = ZERO
049600               SET WS-MAX-CAPITAL-BAD TO TRUE
049700          ELSE
049800               COMPUTE WS-LTV-RATIO ROUNDED =
049900                       WS-LNT-CAPITAL (LN-IDX)
050000                       / WS-LNT-PROP-COST (LN-IDX)
050100               IF   WS-LTV-RATIO NOT >
050200                    WS-LTV-CEILING (WS-LNT-LOANTYPE (LN-IDX))
050300                    SET WS-MAX-CAPITAL-OK TO TRUE
050400               ELSE
050500                    SET WS-MAX-CAPITAL-BAD TO TRUE
050600               END-IF
050700          END-IF
050800     END-IF.
050900 3600-EXIT.
051000     EXIT.
051100*
051200* SAVINGS CAPACITY RATING - RECENT RETIREMENT VETOES TO LOW
051300* AHEAD OF EVERY OTHER TEST, THEN BALANCE PLUS THREE FLAGS
051400* FOR THE TOP RATING, TWO FLAGS FOR MEDIUM, ELSE LOW.
051500*
051600 3700-CHECK-SAVING-CAPACITY.
051700     COMPUTE WS-MIN-BALANCE ROUNDED =
051800             WS-LNT-CAPITAL (LN-IDX) * 0.10.
051900     MOVE ZERO TO WS-FLAG-COUNT.
052000     IF   WS-APPLICANT-FOUND
052100          IF   WS-APT-CONSISTENT (AP-IDX) = "Y"
052200               ADD 1 TO WS-FLAG-COUNT
052300          END-IF
052400          IF   WS-APT-PERIODIC (AP-IDX) = "Y"
052500               ADD 1 TO WS-FLAG-COUNT
052600          END-IF
052700          IF   WS-APT-SENIORITY (AP-IDX) = "Y"
052800               ADD 1 TO WS-FLAG-COUNT
052900          END-IF
053000          IF   WS-APT-RETIRED (AP-IDX) = "Y"
053100               MOVE 3 TO WS-SAVING-RATING
053200          ELSE
053300               IF   WS-APT-BALANCE (AP-IDX) NOT <
053400                    WS-MIN-BALANCE
053500                AND WS-FLAG-COUNT NOT < 3
053600                    MOVE 1 TO WS-SAVING-RATING
053700               ELSE
053800                    IF   WS-FLAG-COUNT NOT < 2
053900                         MOVE 2 TO WS-SAVING-RATING
054000                    ELSE
054100                         MOVE 3 TO WS-SAVING-RATING
054200                    END-IF
054300               END-IF
054400          END-IF
054500     ELSE
054600          MOVE 3 TO WS-SAVING-RATING
054700     END-IF.
054800 3700-EXIT.
054900     EXIT.
055000*
055100* STATUS MAPPING ON A CLEAN PASS - THIS SHOP MAPS A CLEAN
055200* PASS TO APPROVED WHEN SAVINGS ARE TOP RATED, ELSE TO AN
055300* IN-REVIEW CODE REFLECTING THE SAVINGS SHORTFALL, AND ANY
055400* FAILED CHECK STRAIGHT TO REJECTED.
055500*
055600 3800-UPDATE-LOAN-STATE.
055700     IF   WS-INCOME-QUOTA-OK
055800      AND WS-DEBT-INCOME-OK
055900      AND WS-MAX-CAPITAL-OK
056000          IF   WS-SAVING-RATING = 1
056100               MOVE 2 TO WS-LNT-STATUS (LN-IDX)
056200          ELSE
056300               IF   WS-SAVING-RATING = 2
056400                    MOVE 4 TO WS-LNT-STATUS (LN-IDX)
056500               ELSE
056600                    MOVE 6 TO WS-LNT-STATUS (LN-IDX)
056700               END-IF
056800          END-IF
056900          ADD 1 TO WS-LOANS-PASSED
057000     ELSE
057100          MOVE 7 TO WS-LNT-STATUS (LN-IDX)
057200          ADD 1 TO WS-LOANS-FAILED
057300     END-IF.
057400 3800-EXIT.
057500     EXIT.
057600*
057700* RE-WRITE THE WHOLE TABLE TO THE NEW LOAN MASTER.
057800*
057900 4000-WRITE-MASTERS.
058000     PERFORM 4100-WRITE-ONE-LOAN THRU 4100-EXIT
058100         VARYING LN-IDX FROM 1 BY 1
058200         UNTIL LN-IDX > WS-LOANS-READ.
058300 4000-EXIT.
058400     EXIT.
058500*
058600 4100-WRITE-ONE-LOAN.
058700     MOVE WS-LNT-ID (LN-IDX)          TO LNO-ID.
058800     MOVE WS-LNT-USER-ID (LN-IDX)     TO LNO-USER-ID.
058900     MOVE WS-LNT-CAPITAL (LN-IDX)     TO LNO-CAPITAL.
059000     MOVE WS-LNT-TERM (LN-IDX)        TO LNO-TERM.
059100     MOVE WS-LNT-INTEREST (LN-IDX)    TO LNO-INTEREST.
059200     MOVE WS-LNT-MONTH-QUOTE (LN-IDX) TO LNO-MONTH-QUOTE.
059300     MOVE WS-LNT-MONTH-FEE (LN-IDX)   TO LNO-MONTH-FEE.
059400     MOVE WS-LNT-TOTAL (LN-IDX)       TO LNO-TOTAL.
059500     MOVE WS-LNT-PROP-COST (LN-IDX)   TO LNO-PROP-COST.
059600     MOVE WS-LNT-LOANTYPE (LN-IDX)    TO LNO-LOANTYPE.
059700     MOVE WS-LNT-STATUS (LN-IDX)      TO LNO-STATUS.
059800     WRITE LNO-RECORD.
059900 4100-EXIT.
060000     EXIT.
060100*
060200* END OF RUN CONTROL TOTALS, DISPLAY STYLE, SAME AS EVERY
060300* OTHER NIGHTLY BATCH THIS SHOP RUNS.
060400*
060500 9100-DISPLAY-CONTROL-TOTALS.
060600     DISPLAY " ".
060700     DISPLAY "LN100 - LOAN EVALUATION BATCH - CONTROL TOTALS".
060800     DISPLAY "RUN DATE ............. " WS-TODAY-YMD.
060900     DISPLAY "LOANS READ ........... " WS-LOANS-READ.
061000     DISPLAY "LOANS SKIPPED, FINAL .. " WS-LOANS-SKIPPED.
061100     DISPLAY "LOANS PASSED .......... " WS-LOANS-PASSED.
061200     DISPLAY "LOANS FAILED .......... " WS-LOANS-FAILED.
061300     DISPLAY " ".
061400 9100-EXIT.
061500     EXIT.
061600*
061700 9900-TERMINATE.
061800     CLOSE LOAN-MASTER-FILE LOAN-MASTER-OUT APPLICANT-FILE.
061900 9900-EXIT.
062000     EXIT.
062100*
