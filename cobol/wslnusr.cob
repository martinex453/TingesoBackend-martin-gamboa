000100*********************************************
000200*                                           *
000300*  RECORD DEFINITION FOR LOAN SYSTEM       *
000400*           USER MASTER FILE               *
000500*     USES USR-ID AS KEY                   *
000600*********************************************
000700*  FILE SIZE 226 BYTES.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 03/12/25 LJM - CREATED.
001200* 09/12/25 LJM - RUT FORMAT CONFIRMED NNNNNNNN-C, KEPT DISPLAY.
001300* 15/12/25 LJM - PASSWD KEPT PLAIN TEXT PER SOURCE APP, NO HASH
001400*                ROUTINE SUPPLIED FOR THIS RELEASE.
001500*
001600 01  LN-USR-RECORD.
001700*    SURROGATE ID
001800     03  LN-USR-ID          PIC 9(9)   COMP.
001900*    FULL NAME
002000     03  LN-USR-NAME        PIC X(40).
002100*    NNNNNNNN-C
002200     03  LN-USR-RUT         PIC X(12).
002300*    CCYYMMDD
002400     03  LN-USR-BIRTH-DATE  PIC 9(8)   COMP.
002500*    LOGIN, UNIQUE
002600     03  LN-USR-EMAIL       PIC X(60).
002700*    AS RECEIVED
002800     03  LN-USR-PASSWD      PIC X(20).
002900*    STREET ADDRESS
003000     03  LN-USR-ADDR        PIC X(60).
003100*    UNIQUE
003200     03  LN-USR-PHONE       PIC X(15).
003300*    ROLE CODE - VALUES NOT GIVEN BY SOURCE,
003400*    CARRIED AS SUPPLIED.
003500     03  LN-USR-TYPE        PIC 9.
003600     03  FILLER             PIC X(10).
003700*
