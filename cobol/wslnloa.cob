000100*********************************************
000200*                                           *
000300*  RECORD DEFINITION FOR LOAN SYSTEM       *
000400*           LOAN MASTER FILE               *
000500*     USES LOA-ID AS KEY                   *
000600*********************************************
000700*  FILE SIZE 260 BYTES.
000800*
000900* 03/12/25 LJM - CREATED.
001000* 11/12/25 LJM - STATUS 88-LEVELS ADDED AFTER PY000 REVIEW
001100*                COMMENT - MAKES CHK-INTERVAL STYLE READING
001200*                OF THE EVALUATION BATCH MUCH CLEARER.
001300* 18/12/25 LJM - LOANTYPE 88-LEVELS ADDED, SEE MAXCAPITAL
001400*                TABLE IN LN100.
001500*
001600 01  LN-LOA-RECORD.
001700*    SURROGATE ID
001800     03  LN-LOA-ID          PIC 9(9)    COMP.
001900*    OWNING USER, FK
002000     03  LN-LOA-USER-ID     PIC 9(9)    COMP.
002100*    PRINCIPAL
002200     03  LN-LOA-CAPITAL     PIC S9(9)V99
002300                            COMP-3.
002400*    TERM, YEARS
002500     03  LN-LOA-TERM        PIC 9(3).
002600*    ANNUAL PCT
002700     03  LN-LOA-INTEREST    PIC S9(3)V99
002800                            COMP-3.
002900*    INSTALMENT
003000     03  LN-LOA-MONTH-QUOTE PIC S9(9)V99
003100                            COMP-3.
003200*    FEE - CALLER SUPPLIED, ZERO UNTIL SET
003300     03  LN-LOA-MONTH-FEE   PIC S9(9)V99
003400                            COMP-3.
003500*    TERM REPAYMENT
003600     03  LN-LOA-TOTAL       PIC S9(11)V99
003700                            COMP-3.
003800*    SECURITY VALUE
003900     03  LN-LOA-PROP-COST   PIC S9(9)V99
004000                            COMP-3.
004100*    1-4, SEE TABLE BELOW
004200     03  LN-LOA-LOANTYPE    PIC 9.
004300         88  LN-TYPE-FIRST-HOME      VALUE 1.
004400         88  LN-TYPE-SECOND-HOME     VALUE 2.
004500         88  LN-TYPE-OTHER-PROPERTY  VALUE 3.
004600         88  LN-TYPE-OTHER           VALUE 4.
004700*    1-8, SEE TABLE BELOW
004800     03  LN-LOA-STATUS      PIC 9.
004900         88  LN-STATUS-PENDING       VALUE 1.
005000         88  LN-STATUS-APPROVED      VALUE 2.
005100         88  LN-STATUS-IN-REVIEW     VALUE 3 THRU 6.
005200         88  LN-STATUS-REJECTED      VALUE 7.
005300         88  LN-STATUS-CANCELLED     VALUE 8.
005400         88  LN-STATUS-FINALISED     VALUE 2 7 8.
005500     03  FILLER             PIC X(12).
005600*
