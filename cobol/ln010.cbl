000100*****************************************************************
000200*                                                                *
000300*            USER ACCOUNT        MAINTENANCE BATCH              *
000400*         ADD / CHANGE / DELETE / LOGIN / AGE-CHECK OF          *
000500*              THE USER MASTER FROM A TRANSACTION FILE          *
000600*                                                                *
000700*****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*===============================
001100*
001200 PROGRAM-ID.     LN010.
001300*
001400 AUTHOR.         L. J. MARSH.
001500 INSTALLATION.   FIDELITY CONSUMER FINANCE - DATA PROCESSING.
001600 DATE-WRITTEN.   04 MAR 1987.
001700 DATE-COMPILED.
001800 SECURITY.       CONFIDENTIAL - AUTHORISED STAFF ONLY.
001900*
002000*    REMARKS.   USER ACCOUNT MAINTENANCE BATCH. APPLIES ADD,
002100*               CHANGE, DELETE, LOGIN AND AGE-CHECK TRANSACTIONS
002200*               AGAINST THE USER MASTER AND WRITES THE UPDATED
002300*               MASTER, AND ANSWERS THE BRANCH ENQUIRY SCREENS -
002400*               LOOKUP BY EMAIL, BY RUT, BY PHONE AND BY NAME.
002500*               LOGIN, AGE-CHECK AND THE FOUR LOOKUPS ARE ALL
002600*               LOGGED TO THE CONSOLE, THE MASTER ITSELF IS
002700*               UNCHANGED BY THOSE TRANSACTION TYPES.
002800*
002900*    CALLED MODULES.   NONE.
003000*
003100*    FILES USED.
003200*               USERS.    USER MASTER, IN.
003300*               USERSOUT. USER MASTER, UPDATED, OUT.
003400*               USRTRAN.  MAINTENANCE TRANSACTIONS, IN.
003500*
003600***********************************************************
003700*                  PROGRAM HISTORY
003800***********************************************************
003900*
004000* 04/03/87 LJM - NEW PROGRAM.
004100* 19/08/88 LJM - RUT DUPLICATE CHECK ADDED TO THE ADD
004200*                TRANSACTION, WAS ONLY CHECKING EMAIL.
004300* 02/05/90 DKO - CHANGE TRANSACTION NOW INSERTS A NEW ROW
004400*                WHEN THE ID IS NOT ALREADY ON FILE, TO
004500*                MATCH THE UPSTREAM SAVE-UNCONDITIONALLY
004600*                BEHAVIOUR.
004700* 14/01/93 SMF - DELETE ON AN UNKNOWN ID NOW COUNTED AS A
004800*                FAILURE RATHER THAN SILENTLY IGNORED.
004900* 21/07/95 SMF - AGE CHECK CONFIRMED AS DAY-OF-YEAR, NOT
005000*                MONTH/DAY - MATCHES THE SOURCE SYSTEM, DO
005100*                NOT "CORRECT" THE LEAP YEAR DRIFT.
005200* 09/03/98 SMF - Y2K READINESS REVIEW - BIRTH AND RUN DATES
005300*                ALREADY CARRIED AS CCYYMMDD, NO CHANGE MADE.
005400* 17/11/98 SMF - YEAR 2000 COMPLIANCE SIGN-OFF - CUMULATIVE
005500*                DAY TABLE AND LEAP YEAR TEST BOTH CENTURY
005600*                SAFE, NO FURTHER CHANGE REQUIRED.
005700* 11/06/04 DKO - USER TABLE SIZE RAISED TO 2000 ENTRIES.
005800* 23/09/09 LJM - LOGIN NOW LOGS THE TRANSACTION ID ALONGSIDE
005900*                THE RESULT, OPS COULD NOT MATCH LOG LINES
006000*                BACK TO THE INPUT BATCH OTHERWISE.
006100* 30/03/26 LJM - REWORKED FOR THE NEW LOAN ORIGINATION SPECS
006200*                - ADD/CHANGE/DELETE/LOGIN/AGE-CHECK RULES
006300*                REWRITTEN FROM THE ANALYST PACK.
006400* 14/04/26 LJM - ADDED STAND ALONE ENQUIRY TRANSACTIONS FOR
006500*                LOOKUP BY EMAIL, RUT, PHONE AND NAME - THE
006600*                COUNTER SCREENS WERE ASKING FOR THESE DIRECT
006700*                INSTEAD OF VIA LOGIN OR THE ADD DUP CHECK.
006800*
006900 ENVIRONMENT             DIVISION.
007000*===============================
007100*
007200 CONFIGURATION           SECTION.
007300 SOURCE-COMPUTER.        IBM-AT.
007400 OBJECT-COMPUTER.        IBM-AT.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700*
007800 INPUT-OUTPUT            SECTION.
007900 FILE-CONTROL.
008000     SELECT  USER-MASTER-FILE  ASSIGN TO "USERS"
008100             ORGANIZATION IS LINE SEQUENTIAL
008200             FILE STATUS IS WS-USER-IN-STATUS.
008300     SELECT  USER-MASTER-OUT   ASSIGN TO "USERSOUT"
008400             ORGANIZATION IS LINE SEQUENTIAL
008500             FILE STATUS IS WS-USER-OUT-STATUS.
008600     SELECT  TRANSACTION-FILE  ASSIGN TO "USRTRAN"
008700             ORGANIZATION IS LINE SEQUENTIAL
008800             FILE STATUS IS WS-TRAN-STATUS.
008900*
009000 DATA                    DIVISION.
009100 FILE                    SECTION.
009200*
009300 FD  USER-MASTER-FILE.
009400     COPY "WSLNUSR.COB" REPLACING ==LN-USR-== BY ==USI-==.
009500*
009600 FD  USER-MASTER-OUT.
009700     COPY "WSLNUSR.COB" REPLACING ==LN-USR-== BY ==USO-==.
009800*
009900 FD  TRANSACTION-FILE.
010000 01  UTR-RECORD.
010100     03  UTR-TRAN-CODE       PIC X.
010200         88  UTR-ADD                 VALUE "A".
010300         88  UTR-CHANGE              VALUE "C".
010400         88  UTR-DELETE              VALUE "D".
010500         88  UTR-LOGIN               VALUE "L".
010600         88  UTR-AGE-CHECK           VALUE "G".
010700         88  UTR-LOOKUP-EMAIL        VALUE "E".
010800         88  UTR-LOOKUP-RUT          VALUE "R".
010900         88  UTR-LOOKUP-PHONE        VALUE "H".
011000         88  UTR-LOOKUP-NAME         VALUE "N".
011100     03  UTR-ID              PIC 9(9)    COMP.
011200     03  UTR-NAME            PIC X(40).
011300     03  UTR-RUT             PIC X(12).
011400     03  UTR-BIRTH           PIC 9(8)    COMP.
011500     03  UTR-EMAIL           PIC X(60).
011600     03  UTR-PASSWD          PIC X(20).
011700     03  UTR-ADDR            PIC X(60).
011800     03  UTR-PHONE           PIC X(15).
011900     03  UTR-TYPE            PIC 9.
012000     03  FILLER              PIC X(10).
012100*
012200 WORKING-STORAGE         SECTION.
012300*-----------------------------
012400 77  PROG-NAME           PIC X(17) VALUE "LN010 (1.0.00)".
012500 77  WS-MAX-USERS        PIC 9(4)  COMP VALUE 2000.
012600*
012700*  FILE STATUS AND END OF FILE SWITCHES.
012800*
012900 01  WS-FILE-SWITCHES.
013000     03  WS-USER-IN-STATUS   PIC XX.
013100     03  WS-USER-OUT-STATUS  PIC XX.
013200     03  WS-TRAN-STATUS      PIC XX.
013300     03  WS-TRAN-EOF-SW      PIC X.
013400         88  TRAN-EOF                VALUE "Y".
013500     03  WS-USER-FOUND-SW    PIC X.
013600         88  WS-USER-FOUND           VALUE "Y".
013700         88  WS-USER-NOT-FOUND       VALUE "N".
013800     03  WS-DUP-FOUND-SW     PIC X.
013900         88  WS-DUP-FOUND            VALUE "Y".
014000         88  WS-DUP-NOT-FOUND        VALUE "N".
014100     03  FILLER              PIC X(05).
014200*
014300*  RUN DATE, USED ONLY FOR THE AGE-CHECK ARITHMETIC BELOW.
014400*
014500 01  WS-TODAY.
014600     03  WS-TODAY-CC         PIC 99.
014700     03  WS-TODAY-YY         PIC 99.
014800     03  WS-TODAY-MM         PIC 99.
014900     03  WS-TODAY-DD         PIC 99.
015000 01  WS-TODAY-YMD REDEFINES WS-TODAY
015100                         PIC 9(8).
015200*
015300*  CUMULATIVE DAYS BEFORE EACH MONTH (NON LEAP YEAR), USED TO
015400*  TURN A CCYYMMDD DATE INTO A DAY-OF-YEAR NUMBER FOR THE AGE
015500*  CHECK - SAME TRICK AS THE LOAN TO VALUE TABLE IN LN100.
015600*
015700 01  WS-CUM-DAYS-VALUES.
015800     03  FILLER              PIC 9(3)  VALUE 000.
015900     03  FILLER              PIC 9(3)  VALUE 031.
016000     03  FILLER              PIC 9(3)  VALUE 059.
016100     03  FILLER              PIC 9(3)  VALUE 090.
016200     03  FILLER              PIC 9(3)  VALUE 120.
016300     03  FILLER              PIC 9(3)  VALUE 151.
016400     03  FILLER              PIC 9(3)  VALUE 181.
016500     03  FILLER              PIC 9(3)  VALUE 212.
016600     03  FILLER              PIC 9(3)  VALUE 243.
016700     03  FILLER              PIC 9(3)  VALUE 273.
016800     03  FILLER              PIC 9(3)  VALUE 304.
016900     03  FILLER              PIC 9(3)  VALUE 334.
017000 01  WS-CUM-DAYS-TABLE REDEFINES
017100                             WS-CUM-DAYS-VALUES.
017200     03  WS-CUM-DAYS         PIC 9(3)  OCCURS 12.
017300*
017400*  RUN CONTROL TOTALS - REDEFINED AS A TABLE SO THE ZEROING
017500*  LOOP IN 1010 CAN TOUCH ALL NINE COUNTS TOGETHER.
017600*
017700 01  WS-CONTROL-COUNTS.
017800     03  WS-TRAN-READ        PIC 9(5)  COMP.
017900     03  WS-USERS-ADDED      PIC 9(5)  COMP.
018000     03  WS-USERS-REJECTED   PIC 9(5)  COMP.
018100     03  WS-USERS-CHANGED    PIC 9(5)  COMP.
018200     03  WS-USERS-DELETED    PIC 9(5)  COMP.
018300     03  WS-DELETES-FAILED   PIC 9(5)  COMP.
018400     03  WS-LOGINS-OK        PIC 9(5)  COMP.
018500     03  WS-LOGINS-FAILED    PIC 9(5)  COMP.
018600     03  WS-AGE-ELIGIBLE     PIC 9(5)  COMP.
018700     03  WS-AGE-INELIGIBLE   PIC 9(5)  COMP.
018800     03  WS-LOOKUPS-EMAIL    PIC 9(5)  COMP.
018900     03  WS-LOOKUPS-RUT      PIC 9(5)  COMP.
019000     03  WS-LOOKUPS-PHONE    PIC 9(5)  COMP.
019100     03  WS-LOOKUPS-NAME     PIC 9(5)  COMP.
019200 01  WS-CONTROL-COUNTS-ALT REDEFINES
019300                             WS-CONTROL-COUNTS.
019400     03  WS-ALL-COUNTS       PIC 9(5)  COMP  OCCURS 14.
019500 77  WS-CNT-IDX              PIC 9(2)  COMP.
019600*
019700*  IN MEMORY USER MASTER TABLE. DELETES ARE HANDLED WITH THE
019800*  FLAG BELOW RATHER THAN COMPACTING THE TABLE - A FLAGGED
019900*  ROW IS SIMPLY NOT WRITTEN BACK BY 4100.
020000*
020100 01  WS-USER-TABLE.
020200     03  WS-USER-ENTRY       OCCURS 2000 TIMES
020300                              INDEXED BY US-IDX.
020400         05  WS-UST-ID            PIC 9(9)      COMP.
020500         05  WS-UST-NAME          PIC X(40).
020600         05  WS-UST-RUT           PIC X(12).
020700         05  WS-UST-BIRTH         PIC 9(8)      COMP.
020800         05  WS-UST-EMAIL         PIC X(60).
020900         05  WS-UST-PASSWD        PIC X(20).
021000         05  WS-UST-ADDR          PIC X(60).
021100         05  WS-UST-PHONE         PIC X(15).
021200         05  WS-UST-TYPE          PIC 9.
021300         05  WS-UST-DELETED-SW    PIC X.
021400             88  WS-UST-DELETED         VALUE "Y".
021500             88  WS-UST-ACTIVE          VALUE "N".
021600         05  FILLER               PIC X(05).
021700 77  WS-USERS-ON-FILE        PIC 9(4)  COMP.
021800 77  WS-OTH-IDX              PIC 9(4)  COMP.
021900 77  WS-MATCH-COUNT          PIC 9(4)  COMP.
022000*
022100*  WORKING FIELDS FOR THE AGE-CHECK ARITHMETIC. THE BIRTH DATE
022200*  IS BROKEN DOWN THE SAME WAY AS WS-TODAY ABOVE.
022300*
022400 01  WS-BIRTH-DATE.
022500     03  WS-BIRTH-YY          PIC 9(4).
022600     03  WS-BIRTH-MM          PIC 99.
022700     03  WS-BIRTH-DD          PIC 99.
022800 01  WS-BIRTH-DATE-NUM REDEFINES WS-BIRTH-DATE
022900                         PIC 9(8).
023000*
023100 01  WS-AGE-FIELDS.
023200     03  WS-BIRTH-DOY         PIC 9(3)   COMP.
023300     03  WS-TODAY-FULL-YY     PIC 9(4).
023400     03  WS-TODAY-DOY         PIC 9(3)   COMP.
023500     03  WS-COMPUTED-AGE      PIC S9(3)  COMP.
023600     03  WS-SAVE-YY           PIC 9(4).
023700     03  WS-LEAP-SW           PIC X.
023800         88  WS-LEAP-YEAR            VALUE "Y".
023900         88  WS-NOT-LEAP-YEAR        VALUE "N".
024000     03  WS-DIV-QUOT          PIC 9(4)   COMP.
024100     03  WS-DIV-REM           PIC 9(4)   COMP.
024200     03  FILLER               PIC X(05).
024300*
024400 77  WS-LOGIN-RESULT-ID      PIC 9(9)   COMP.
024500*
024600 PROCEDURE               DIVISION.
024700*========================
024800*
024900 0000-MAIN-CONTROL.
025000     PERFORM 1000-INITIALISE THRU 1000-EXIT.
025100     PERFORM 2000-LOAD-USER-MASTER THRU 2000-EXIT.
025200     PERFORM 3000-PROCESS-ONE-TRANSACTION THRU 3000-EXIT
025300         UNTIL TRAN-EOF.
025400     PERFORM 4000-WRITE-USER-MASTER THRU 4000-EXIT.
025500     PERFORM 9100-DISPLAY-CONTROL-TOTALS THRU 9100-EXIT.
025600     PERFORM 9900-TERMINATE THRU 9900-EXIT.
025700     STOP RUN.
025800 0000-EXIT.
025900     EXIT.
026000*
026100*  OPEN THE FILES, CLEAR THE COUNTERS AND GET TODAYS DATE.
026200*
026300 1000-INITIALISE.
026400     PERFORM 1010-ZERO-ONE-COUNT THRU 1010-EXIT
026500         VARYING WS-CNT-IDX FROM 1 BY 1
026600         UNTIL WS-CNT-IDX > 14.
026700     MOVE ZERO TO WS-USERS-ON-FILE.
026800     OPEN INPUT  USER-MASTER-FILE TRANSACTION-FILE.
026900     OPEN OUTPUT USER-MASTER-OUT.
027000     ACCEPT WS-TODAY-YMD FROM DATE YYYYMMDD.
027100     COMPUTE WS-TODAY-FULL-YY =
027200             (WS-TODAY-CC * 100) + WS-TODAY-YY.
027300     PERFORM 1020-COMPUTE-TODAY-DOY THRU 1020-EXIT.
027400 1000-EXIT.
027500     EXIT.
027600 1010-ZERO-ONE-COUNT.
027700     MOVE ZERO TO WS-ALL-COUNTS (WS-CNT-IDX).
027800 1010-EXIT.
027900     EXIT.
028000*
028100*  TODAYS DAY-OF-YEAR, COMPUTED ONCE AT START OF RUN.
028200*
028300 1020-COMPUTE-TODAY-DOY.
028400     PERFORM 1030-TEST-LEAP-YEAR THRU 1030-EXIT.
028500     COMPUTE WS-TODAY-DOY =
028600             WS-CUM-DAYS (WS-TODAY-MM) + WS-TODAY-DD.
028700     IF   WS-LEAP-YEAR AND WS-TODAY-MM > 2
028800          ADD 1 TO WS-TODAY-DOY
028900     END-IF.
029000 1020-EXIT.
029100     EXIT.
029200*
029300*  LEAP YEAR TEST AGAINST THE FOUR DIGIT YEAR CURRENTLY HELD
029400*  IN WS-TODAY-FULL-YY - THE CALLER LOADS BIRTH YEAR IN THERE
029500*  TEMPORARILY WHEN TESTING A BIRTH DATE, SEE 3510 BELOW.
029600*
029700 1030-TEST-LEAP-YEAR.
029800     SET WS-NOT-LEAP-YEAR TO TRUE.
029900     DIVIDE WS-TODAY-FULL-YY BY 4 GIVING WS-DIV-QUOT
030000         REMAINDER WS-DIV-REM.
030100     IF   WS-DIV-REM = ZERO
030200          DIVIDE WS-TODAY-FULL-YY BY 100 GIVING WS-DIV-QUOT
030300              REMAINDER WS-DIV-REM
030400          IF   WS-DIV-REM NOT = ZERO
030500               SET WS-LEAP-YEAR TO TRUE
030600          ELSE
030700               DIVIDE WS-TODAY-FULL-YY BY 400 GIVING
030800                   WS-DIV-QUOT REMAINDER WS-DIV-REM
030900               IF   WS-DIV-REM = ZERO
031000                    SET WS-LEAP-YEAR TO TRUE
031100               END-IF
031200          END-IF
031300     END-IF.
031400 1030-EXIT.
031500     EXIT.
031600*
031700 2000-LOAD-USER-MASTER.
031800     PERFORM 2100-READ-ONE-USER THRU 2100-EXIT
031900         UNTIL WS-USER-IN-STATUS = "10".
032000 2000-EXIT.
032100     EXIT.
032200*
032300 2100-READ-ONE-USER.
032400     READ USER-MASTER-FILE
032500         AT END
032600             MOVE "10" TO WS-USER-IN-STATUS
032700         NOT AT END
032800             ADD 1 TO WS-USERS-ON-FILE
032900             SET US-IDX TO WS-USERS-ON-FILE
033000             MOVE USI-ID          TO WS-UST-ID (US-IDX)
033100             MOVE USI-NAME        TO WS-UST-NAME (US-IDX)
033200             MOVE USI-RUT         TO WS-UST-RUT (US-IDX)
033300             MOVE USI-BIRTH-DATE  TO WS-UST-BIRTH (US-IDX)
033400             MOVE USI-EMAIL       TO WS-UST-EMAIL (US-IDX)
033500             MOVE USI-PASSWD      TO WS-UST-PASSWD (US-IDX)
033600             MOVE USI-ADDR        TO WS-UST-ADDR (US-IDX)
033700             MOVE USI-PHONE       TO WS-UST-PHONE (US-IDX)
033800             MOVE USI-TYPE        TO WS-UST-TYPE (US-IDX)
033900             SET WS-UST-ACTIVE (US-IDX) TO TRUE
034000     END-READ.
034100 2100-EXIT.
034200     EXIT.
034300*
034400*  ONE TRANSACTION IS READ AND DISPATCHED PER CALL.
034500*
034600 3000-PROCESS-ONE-TRANSACTION.
034700     READ TRANSACTION-FILE
034800         AT END
034900             SET TRAN-EOF TO TRUE
035000         NOT AT END
035100             ADD 1 TO WS-TRAN-READ
035200             IF   UTR-ADD
035300                  PERFORM 3100-ADD-USER THRU 3100-EXIT
035400             ELSE
035500             IF   UTR-CHANGE
035600                  PERFORM 3200-CHANGE-USER THRU 3200-EXIT
035700             ELSE
035800             IF   UTR-DELETE
035900                  PERFORM 3300-DELETE-USER THRU 3300-EXIT
036000             ELSE
036100             IF   UTR-LOGIN
036200                  PERFORM 3400-LOGIN-USER THRU 3400-EXIT
036300             ELSE
036400             IF   UTR-AGE-CHECK
036500                  PERFORM 3500-COMPUTE-AGE THRU 3500-EXIT
036600                  PERFORM 3550-APPLY-AGE-LIMIT THRU 3550-EXIT
036700             ELSE
036800             IF   UTR-LOOKUP-EMAIL
036900                  PERFORM 3420-LOOKUP-BY-EMAIL THRU 3420-EXIT
037000             ELSE
037100             IF   UTR-LOOKUP-RUT
037200                  PERFORM 3430-LOOKUP-BY-RUT THRU 3430-EXIT
037300             ELSE
037400             IF   UTR-LOOKUP-PHONE
037500                  PERFORM 3440-LOOKUP-BY-PHONE THRU 3440-EXIT
037600             ELSE
037700             IF   UTR-LOOKUP-NAME
037800                  PERFORM 3450-LOOKUP-BY-NAME THRU 3450-EXIT
037900             ELSE
038000                  DISPLAY "LN010 - UNKNOWN TRAN CODE "
038100                          UTR-TRAN-CODE
038200             END-IF
038300             END-IF
038400             END-IF
038500             END-IF
038600             END-IF
038700             END-IF
038800             END-IF
038900             END-IF
039000             END-IF
039100     END-READ.
039200 3000-EXIT.
039300     EXIT.
039400*
039500*  ADD - REJECT ON A MATCHING EMAIL OR RUT, ELSE APPEND A NEW
039600*  ROW TO THE TABLE.
039700*
039800 3100-ADD-USER.
039900     SET WS-DUP-NOT-FOUND TO TRUE.
040000     SET US-IDX TO 1.
040100     PERFORM 3110-TEST-ONE-DUP THRU 3110-EXIT
040200         VARYING US-IDX FROM 1 BY 1
040300         UNTIL US-IDX > WS-USERS-ON-FILE
040400            OR WS-DUP-FOUND.
040500     IF   WS-DUP-FOUND
040600          ADD 1 TO WS-USERS-REJECTED
040700          DISPLAY "LN010 - ADD REJECTED, DUPLICATE - ID "
040800                  UTR-ID
040900     ELSE
041000          ADD 1 TO WS-USERS-ON-FILE
041100          MOVE UTR-ID        TO WS-UST-ID (WS-USERS-ON-FILE)
041200          MOVE UTR-NAME      TO WS-UST-NAME (WS-USERS-ON-FILE)
041300          MOVE UTR-RUT       TO WS-UST-RUT (WS-USERS-ON-FILE)
041400          MOVE UTR-BIRTH     TO WS-UST-BIRTH (WS-USERS-ON-FILE)
041500          MOVE UTR-EMAIL     TO WS-UST-EMAIL (WS-USERS-ON-FILE)
041600          MOVE UTR-PASSWD    TO WS-UST-PASSWD (WS-USERS-ON-FILE)
041700          MOVE UTR-ADDR      TO WS-UST-ADDR (WS-USERS-ON-FILE)
041800          MOVE UTR-PHONE     TO WS-UST-PHONE (WS-USERS-ON-FILE)
041900          MOVE UTR-TYPE      TO WS-UST-TYPE (WS-USERS-ON-FILE)
042000          SET WS-UST-ACTIVE (WS-USERS-ON-FILE) TO TRUE
042100          ADD 1 TO WS-USERS-ADDED
042200     END-IF.
042300 3100-EXIT.
042400     EXIT.
042500*
042600 3110-TEST-ONE-DUP.
042700     IF   WS-UST-ACTIVE (US-IDX)
042800      AND (WS-UST-EMAIL (US-IDX) = UTR-EMAIL
042900        OR WS-UST-RUT (US-IDX)   = UTR-RUT)
043000          SET WS-DUP-FOUND TO TRUE
043100     END-IF.
043200 3110-EXIT.
043300     EXIT.
043400*
043500*  CHANGE - SAVE UNCONDITIONALLY. A MATCHING ID IS OVERWRITTEN
043600*  IN PLACE, AN UNKNOWN ID IS APPENDED AS A NEW ROW.
043700*
043800 3200-CHANGE-USER.
043900     PERFORM 3210-FIND-USER-BY-ID THRU 3210-EXIT.
044000     IF   WS-USER-FOUND
044100          MOVE US-IDX TO WS-OTH-IDX
044200     ELSE
044300          ADD 1 TO WS-USERS-ON-FILE
044400          MOVE WS-USERS-ON-FILE TO WS-OTH-IDX
044500     END-IF.
044600     MOVE UTR-ID        TO WS-UST-ID (WS-OTH-IDX).
044700     MOVE UTR-NAME      TO WS-UST-NAME (WS-OTH-IDX).
044800     MOVE UTR-RUT       TO WS-UST-RUT (WS-OTH-IDX).
044900     MOVE UTR-BIRTH     TO WS-UST-BIRTH (WS-OTH-IDX).
045000     MOVE UTR-EMAIL     TO WS-UST-EMAIL (WS-OTH-IDX).
045100     MOVE UTR-PASSWD    TO WS-UST-PASSWD (WS-OTH-IDX).
045200     MOVE UTR-ADDR      TO WS-UST-ADDR (WS-OTH-IDX).
045300     MOVE UTR-PHONE     TO WS-UST-PHONE (WS-OTH-IDX).
045400     MOVE UTR-TYPE      TO WS-UST-TYPE (WS-OTH-IDX).
045500     SET  WS-UST-ACTIVE (WS-OTH-IDX) TO TRUE.
045600     ADD  1 TO WS-USERS-CHANGED.
045700 3200-EXIT.
045800     EXIT.
045900*
046000*  LOCATE AN ACTIVE ROW BY UTR-ID, USED BY CHANGE, DELETE AND
046100*  THE AGE CHECK BELOW.
046200*
046300 3210-FIND-USER-BY-ID.
046400     SET WS-USER-NOT-FOUND TO TRUE.
046500     SET US-IDX TO 1.
046600     SEARCH WS-USER-ENTRY
046700         AT END
046800             SET WS-USER-NOT-FOUND TO TRUE
046900         WHEN WS-UST-ID (US-IDX) = UTR-ID
047000              AND WS-UST-ACTIVE (US-IDX)
047100              SET WS-USER-FOUND TO TRUE
047200     END-SEARCH.
047300 3210-EXIT.
047400     EXIT.
047500*
047600*  DELETE - AN UNKNOWN ID IS COUNTED AS A FAILURE, NOT IGNORED.
047700*
047800 3300-DELETE-USER.
047900     PERFORM 3210-FIND-USER-BY-ID THRU 3210-EXIT.
048000     IF   WS-USER-FOUND
048100          SET WS-UST-DELETED (US-IDX) TO TRUE
048200          ADD 1 TO WS-USERS-DELETED
048300     ELSE
048400          ADD 1 TO WS-DELETES-FAILED
048500          DISPLAY "LN010 - DELETE FAILED, UNKNOWN ID "
048600                  UTR-ID
048700     END-IF.
048800 3300-EXIT.
048900     EXIT.
049000*
049100*  LOGIN - EMAIL LOOKUP, EXACT PASSWORD MATCH. A MISS OF ANY
049200*  KIND RESULTS IN THE SENTINEL ID ZERO, LOGGED EITHER WAY.
049300*
049400 3400-LOGIN-USER.
049500     MOVE ZERO TO WS-LOGIN-RESULT-ID.
049600     SET WS-USER-NOT-FOUND TO TRUE.
049700     PERFORM 3410-TEST-ONE-LOGIN THRU 3410-EXIT
049800         VARYING US-IDX FROM 1 BY 1
049900         UNTIL US-IDX > WS-USERS-ON-FILE
050000            OR WS-USER-FOUND.
050100     IF   WS-LOGIN-RESULT-ID NOT = ZERO
050200          ADD 1 TO WS-LOGINS-OK
050300     ELSE
050400          ADD 1 TO WS-LOGINS-FAILED
050500     END-IF.
050600     DISPLAY "LN010 - LOGIN TRAN " UTR-ID
050700             " RESULT " WS-LOGIN-RESULT-ID.
050800 3400-EXIT.
050900     EXIT.
051000*
051100 3410-TEST-ONE-LOGIN.
051200     IF   WS-UST-ACTIVE (US-IDX)
051300      AND WS-UST-EMAIL (US-IDX) = UTR-EMAIL
051400          SET WS-USER-FOUND TO TRUE
051500          IF   WS-UST-PASSWD (US-IDX) = UTR-PASSWD
051600               MOVE WS-UST-ID (US-IDX) TO WS-LOGIN-RESULT-ID
051700          END-IF
051800     END-IF.
051900 3410-EXIT.
052000     EXIT.
052100*
052200*  STAND ALONE ENQUIRY BY EMAIL - EMAIL IS UNIQUE ACROSS
052300*  ACTIVE ROWS (ENFORCED AT ADD TIME BY 3110 ABOVE) SO A
052400*  FOUND/NOT FOUND ANSWER IS ALL THE BRANCH SCREEN NEEDS.
052500*
052600 3420-LOOKUP-BY-EMAIL.
052700     ADD 1 TO WS-LOOKUPS-EMAIL.
052800     SET WS-USER-NOT-FOUND TO TRUE.
052900     SET US-IDX TO 1.
053000     SEARCH WS-USER-ENTRY
053100         AT END
053200             SET WS-USER-NOT-FOUND TO TRUE
053300         WHEN WS-UST-EMAIL (US-IDX) = UTR-EMAIL
053400              AND WS-UST-ACTIVE (US-IDX)
053500              SET WS-USER-FOUND TO TRUE
053600     END-SEARCH.
053700     IF   WS-USER-FOUND
053800          DISPLAY "LN010 - USER " WS-UST-ID (US-IDX)
053900                  " FOUND FOR EMAIL " UTR-EMAIL
054000     ELSE
054100          DISPLAY "LN010 - NO RESULT FOR EMAIL " UTR-EMAIL
054200     END-IF.
054300 3420-EXIT.
054400     EXIT.
054500*
054600*  STAND ALONE ENQUIRY BY RUT - RUT IS ALSO A DUPLICATE
054700*  CHECKED KEY, SAME FOUND/NOT FOUND ANSWER AS 3420.
054800*
054900 3430-LOOKUP-BY-RUT.
055000     ADD 1 TO WS-LOOKUPS-RUT.
055100     SET WS-USER-NOT-FOUND TO TRUE.
055200     SET US-IDX TO 1.
055300     SEARCH WS-USER-ENTRY
055400         AT END
055500             SET WS-USER-NOT-FOUND TO TRUE
055600         WHEN WS-UST-RUT (US-IDX) = UTR-RUT
055700              AND WS-UST-ACTIVE (US-IDX)
055800              SET WS-USER-FOUND TO TRUE
055900     END-SEARCH.
056000     IF   WS-USER-FOUND
056100          DISPLAY "LN010 - USER " WS-UST-ID (US-IDX)
056200                  " FOUND FOR RUT " UTR-RUT
056300     ELSE
056400          DISPLAY "LN010 - NO RESULT FOR RUT " UTR-RUT
056500     END-IF.
056600 3430-EXIT.
056700     EXIT.
056800*
056900*  ENQUIRY BY PHONE - NEITHER PHONE NOR NAME ARE DUPLICATE
057000*  CHECKED, SO MORE THAN ONE ROW CAN ANSWER. A PLAIN LIST,
057100*  LIKE THE LOAN COUNTER SCREENS - EMPTY IS A VALID ANSWER.
057200*
057300 3440-LOOKUP-BY-PHONE.
057400     ADD 1 TO WS-LOOKUPS-PHONE.
057500     MOVE ZERO TO WS-MATCH-COUNT.
057600     PERFORM 3445-PHONE-ONE-IF-MATCH THRU 3445-EXIT
057700         VARYING US-IDX FROM 1 BY 1
057800         UNTIL US-IDX > WS-USERS-ON-FILE.
057900     DISPLAY "LN010 - " WS-MATCH-COUNT
058000             " USER(S) AT PHONE " UTR-PHONE.
058100 3440-EXIT.
058200     EXIT.
058300*
058400 3445-PHONE-ONE-IF-MATCH.
058500     IF   WS-UST-ACTIVE (US-IDX)
058600      AND WS-UST-PHONE (US-IDX) = UTR-PHONE
058700          ADD 1 TO WS-MATCH-COUNT
058800          DISPLAY "LN010 - USER " WS-UST-ID (US-IDX)
058900                  " AT PHONE " UTR-PHONE
059000     END-IF.
059100 3445-EXIT.
059200     EXIT.
059300*
059400*  ENQUIRY BY NAME - A PLAIN LIST, LIKE 3440. NAME MATCH IS
059500*  EXACT, THE BRANCH SCREEN DOES ITS OWN PARTIAL-NAME WORK.
059600*
059700 3450-LOOKUP-BY-NAME.
059800     ADD 1 TO WS-LOOKUPS-NAME.
059900     MOVE ZERO TO WS-MATCH-COUNT.
060000     PERFORM 3455-NAME-ONE-IF-MATCH THRU 3455-EXIT
060100         VARYING US-IDX FROM 1 BY 1
060200         UNTIL US-IDX > WS-USERS-ON-FILE.
060300     DISPLAY "LN010 - " WS-MATCH-COUNT
060400             " USER(S) NAMED " UTR-NAME.
060500 3450-EXIT.
060600     EXIT.
060700*
060800 3455-NAME-ONE-IF-MATCH.
060900     IF   WS-UST-ACTIVE (US-IDX)
061000      AND WS-UST-NAME (US-IDX) = UTR-NAME
061100          ADD 1 TO WS-MATCH-COUNT
061200          DISPLAY "LN010 - USER " WS-UST-ID (US-IDX)
061300                  " NAMED " UTR-NAME
061400     END-IF.
061500 3455-EXIT.
061600     EXIT.
061700*
061800*  AGE CHECK - DAY OF YEAR ARITHMETIC, NOT MONTH/DAY. AN
061900*  UNKNOWN ID YIELDS AGE ZERO, AS PER THE SOURCE BEHAVIOUR.
062000*
062100 3500-COMPUTE-AGE.
062200     PERFORM 3210-FIND-USER-BY-ID THRU 3210-EXIT.
062300     IF   WS-USER-FOUND
062400          PERFORM 3510-COMPUTE-BIRTH-DOY THRU 3510-EXIT
062500          COMPUTE WS-COMPUTED-AGE =
062600                  WS-TODAY-FULL-YY - WS-BIRTH-YY
062700          IF   WS-TODAY-DOY < WS-BIRTH-DOY
062800               SUBTRACT 1 FROM WS-COMPUTED-AGE
062900          END-IF
063000     ELSE
063100          MOVE ZERO TO WS-COMPUTED-AGE
063200     END-IF.
063300     DISPLAY "LN010 - AGE TRAN " UTR-ID
063400             " AGE " WS-COMPUTED-AGE.
063500 3500-EXIT.
063600     EXIT.
063700*
063800*  BIRTH DAY-OF-YEAR - THE TODAY-FULL-YY FIELD IS BORROWED
063900*  FOR THE LEAP TEST AND RESTORED STRAIGHT AFTER, TODAYS OWN
064000*  DAY-OF-YEAR WAS ALREADY FIXED FOR THE RUN BACK IN 1000.
064100*
064200 3510-COMPUTE-BIRTH-DOY.
064300     MOVE WS-UST-BIRTH (US-IDX) TO WS-BIRTH-DATE-NUM.
064400     MOVE WS-TODAY-FULL-YY TO WS-SAVE-YY.
064500     MOVE WS-BIRTH-YY TO WS-TODAY-FULL-YY.
064600     PERFORM 1030-TEST-LEAP-YEAR THRU 1030-EXIT.
064700     COMPUTE WS-BIRTH-DOY =
064800             WS-CUM-DAYS (WS-BIRTH-MM) + WS-BIRTH-DD.
064900     IF   WS-LEAP-YEAR AND WS-BIRTH-MM > 2
065000          ADD 1 TO WS-BIRTH-DOY
065100     END-IF.
065200     MOVE WS-SAVE-YY TO WS-TODAY-FULL-YY.
065300 3510-EXIT.
065400     EXIT.
065500*
065600*  18 <= AGE < 70 IS ELIGIBLE.
065700*
065800 3550-APPLY-AGE-LIMIT.
065900     IF   WS-COMPUTED-AGE NOT < 18 AND WS-COMPUTED-AGE < 70
066000          ADD 1 TO WS-AGE-ELIGIBLE
066100          DISPLAY "LN010 - AGE TRAN " UTR-ID " ELIGIBLE"
066200     ELSE
066300          ADD 1 TO WS-AGE-INELIGIBLE
066400          DISPLAY "LN010 - AGE TRAN " UTR-ID " INELIGIBLE"
066500     END-IF.
066600 3550-EXIT.
066700     EXIT.
066800*
066900*  RE-WRITE THE TABLE, SKIPPING ANY ROW FLAGGED AS DELETED.
067000*
067100 4000-WRITE-USER-MASTER.
067200     PERFORM 4100-WRITE-ONE-USER THRU 4100-EXIT
067300         VARYING US-IDX FROM 1 BY 1
067400         UNTIL US-IDX > WS-USERS-ON-FILE.
067500 4000-EXIT.
067600     EXIT.
067700*
067800 4100-WRITE-ONE-USER.
067900     IF   WS-UST-ACTIVE (US-IDX)
068000          MOVE WS-UST-ID (US-IDX)      TO USO-ID
068100          MOVE WS-UST-NAME (US-IDX)    TO USO-NAME
068200          MOVE WS-UST-RUT (US-IDX)     TO USO-RUT
068300          MOVE WS-UST-BIRTH (US-IDX)   TO USO-BIRTH-DATE
068400          MOVE WS-UST-EMAIL (US-IDX)   TO USO-EMAIL
068500          MOVE WS-UST-PASSWD (US-IDX)  TO USO-PASSWD
068600          MOVE WS-UST-ADDR (US-IDX)    TO USO-ADDR
068700          MOVE WS-UST-PHONE (US-IDX)   TO USO-PHONE
068800          MOVE WS-UST-TYPE (US-IDX)    TO USO-TYPE
068900          WRITE USO-RECORD
069000     END-IF.
069100 4100-EXIT.
069200     EXIT.
069300*
069400*  END OF RUN CONTROL TOTALS.
069500*
069600 9100-DISPLAY-CONTROL-TOTALS.
069700     DISPLAY " ".
069800     DISPLAY "LN010 - USER MAINTENANCE BATCH - CONTROL TOTALS".
069900     DISPLAY "RUN DATE .............. " WS-TODAY-YMD.
070000     DISPLAY "TRANSACTIONS READ ..... " WS-TRAN-READ.
070100     DISPLAY "USERS ADDED ........... " WS-USERS-ADDED.
070200     DISPLAY "ADDS REJECTED ......... " WS-USERS-REJECTED.
070300     DISPLAY "USERS CHANGED ......... " WS-USERS-CHANGED.
070400     DISPLAY "USERS DELETED ......... " WS-USERS-DELETED.
070500     DISPLAY "DELETES FAILED ........ " WS-DELETES-FAILED.
070600     DISPLAY "LOGINS OK ............. " WS-LOGINS-OK.
070700     DISPLAY "LOGINS FAILED ......... " WS-LOGINS-FAILED.
070800     DISPLAY "AGE CHECKS ELIGIBLE ... " WS-AGE-ELIGIBLE.
070900     DISPLAY "AGE CHECKS INELIGIBLE . " WS-AGE-INELIGIBLE.
071000     DISPLAY "LOOKUPS BY EMAIL ...... " WS-LOOKUPS-EMAIL.
071100     DISPLAY "LOOKUPS BY RUT ........ " WS-LOOKUPS-RUT.
071200     DISPLAY "LOOKUPS BY PHONE ...... " WS-LOOKUPS-PHONE.
071300     DISPLAY "LOOKUPS BY NAME ....... " WS-LOOKUPS-NAME.
071400     DISPLAY " ".
071500 9100-EXIT.
071600     EXIT.
071700*
071800 9900-TERMINATE.
071900     CLOSE USER-MASTER-FILE USER-MASTER-OUT TRANSACTION-FILE.
072000 9900-EXIT.
072100     EXIT.
072200*
